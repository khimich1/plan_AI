000100******************************************************************
000200* Author: J. TEIXEIRA
000300* Date: 12/04/1990
000400* Purpose: LE O ARQUIVO DE PEDIDOS (ORDERS), CLASSIFICA CADA
000500*          PLACA PEDIDA NA FAIXA DE PRODUCAO PADRAO (CHAMANDO O
000600*          PBPL0901), ACUMULA AS QUANTIDADES E OS METROS POR
000700*          FAIXA E GRAVA O ARQUIVO DE TRABALHO PCSWORK QUE
000800*          ALIMENTA O PLANO DE CORTE (PBPL0300) E O EMPACOTAMENTO
000900*          NA PISTA (PBPL0400). PRIMEIRO PASSO DO PROCESSAMENTO
001000*          NOTURNO DE PLANEJAMENTO.
001100* Alterações: 12/04/1990 - JTEIXEIRA  - VERSAO ORIGINAL.
001200*             23/07/1992 - JTEIXEIRA  - CHAMADO 0118
001300*             TRATAMENTO DA FAIXA ESPECIAL DE 1500 MM.
001400*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001500*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001600*             06/02/2003 - R.ALMEIDA  - CHAMADO 4471
001700*             CRIACAO DO ARQUIVO DE TRABALHO PCSWORK (ANTES AS
001800*             FAIXAS ERAM PASSADAS SO EM MEMORIA PARA O PBPL0300,
001900*             QUE AGORA RODA EM OUTRO PASSO DO JOB).
002000*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002100*             RESUMO DE APARAS E AREA DE REFUGO ACRESCIDO AO LOG.
002200******************************************************************
002300*-----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.    PBPL0100.
002700 AUTHOR.        J. TEIXEIRA.
002800 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
002900 DATE-WRITTEN.  12/04/1990.
003000 DATE-COMPILED. 09/11/2005.
003100 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*-----------------------------------------------------------------
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200     SELECT ORDERS ASSIGN TO "ORDERS"
004300          ORGANIZATION   IS LINE SEQUENTIAL
004400          ACCESS         IS SEQUENTIAL
004500          FILE STATUS    IS WS-FS-ORDERS.
004600*
004700     SELECT PCSWORK ASSIGN TO "PCSWORK"
004800          ORGANIZATION   IS LINE SEQUENTIAL
004900          ACCESS         IS SEQUENTIAL
005000          FILE STATUS    IS WS-FS-PCSWORK.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 FILE SECTION.
005500*
005600 FD ORDERS.
005700     COPY "ORDREC.CPY".
005800*
005900 FD PCSWORK.
006000     COPY "PCSWORK.CPY".
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400 01  WS-REG-PEDIDO.
006500     05 WS-ORD-WIDTH-MM            PIC 9(04).
006600     05 WS-ORD-WIDTH-R REDEFINES WS-ORD-WIDTH-MM.
006700         10 WS-ORD-WIDTH-METRO     PIC 9(01).
006800         10 WS-ORD-WIDTH-RESTO     PIC 9(03).
006900     05 WS-ORD-LENGTH-CM           PIC 9(04).
007000     05 WS-ORD-LENGTH-R REDEFINES WS-ORD-LENGTH-CM.
007100         10 WS-ORD-LENGTH-METROS   PIC 9(02).
007200         10 WS-ORD-LENGTH-CMRESTO  PIC 9(02).
007300     05 WS-ORD-QTY                 PIC 9(03).
007400     05 WS-ORD-LOAD-CODE           PIC 9(02).
007500     05 FILLER                     PIC X(67).
007600*
007700 01  WS-REG-PECA.
007800     05 WS-PCW-BUCKET-ID           PIC X(04).
007900     05 WS-PCW-WIDTH-MM            PIC 9(04).
008000     05 WS-PCW-LENGTH-CM           PIC 9(04).
008100     05 WS-PCW-QTY                 PIC 9(05).
008200     05 WS-PCW-CUT-FLAG            PIC 9(01).
008300     05 WS-PCW-REST-WIDTH-MM       PIC 9(04).
008400     05 FILLER                     PIC X(58).
008500*
008600 77  WS-FS-ORDERS                  PIC X(02).
008700     88 WS-FS-ORDERS-OK            VALUE "00".
008800*
008900 77  WS-FS-PCSWORK                 PIC X(02).
009000     88 WS-FS-PCSWORK-OK           VALUE "00".
009100*
009200 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
009300     88 FLAG-EOF                   VALUE "S".
009400*
009500 77  WS-QTD-LIDOS                  PIC 9(07) COMP VALUE ZERO.
009600 77  WS-QTD-REJEITADOS             PIC 9(07) COMP VALUE ZERO.
009700 77  WS-IND-TAB                    PIC 9(02) COMP VALUE ZERO.
009800*
009900 01  WS-BUCKET-ID-AUX.
010000     05 WS-BUCKET-ID-CAR           PIC X(04).
010100     05 WS-BUCKET-ID-NUM REDEFINES WS-BUCKET-ID-CAR PIC 9(04).
010200     05 FILLER                     PIC X(04).
010300*
010400*    POSICAO DA TABELA TAB-BKT, NA ORDEM DE CARGA EM P105:
010500*    (1)1200 (2)1080 (3)1000 (4)0320 (5)0460 (6)0700 (7)0720
010600*    (8)0860 (9)0340 (10)0480 (11)0500 (12)0740 (13)0880
010700*-----------------------------------------------------------------
010800 01  TABELA-BUCKETS.
010900     05 TAB-BKT OCCURS 13 TIMES.
011000         10 TAB-BKT-ID             PIC X(04).
011100         10 TAB-BKT-QTY            PIC 9(07) COMP.
011200         10 TAB-BKT-LEN-SUM-CM     PIC 9(09) COMP.
011300         10 FILLER                 PIC X(05).
011400*-----------------------------------------------------------------
011500 01  WS-TOTAIS-RESUMO.
011600     05 WS-TOTAL-CORTES            PIC 9(07) COMP.
011700     05 WS-FAIXA-740-M             PIC 9(05)V9.
011800     05 WS-FAIXA-880-M             PIC 9(05)V9.
011900     05 WS-FAIXA-480-M             PIC 9(05)V9.
012000     05 WS-FAIXA-500-M             PIC 9(05)V9.
012100     05 WS-FAIXA-340-M             PIC 9(05)V9.
012200     05 WS-REFUGO-120-M            PIC 9(05)V9.
012300     05 WS-AREA-REFUGO-M2          PIC 9(05)V99.
012400     05 FILLER                     PIC X(10).
012500*-----------------------------------------------------------------
012600 01  WS-CALL-AREA-901.
012700     05 WL-WIDTH-MM                PIC 9(04).
012800     05 WL-RETORNO                 PIC 9(01).
012900     05 WL-BUCKET-ID               PIC X(04).
013000     05 WL-CUT-FLAG                PIC 9(01).
013100     05 WL-REST-WIDTH-MM           PIC 9(04).
013150     05 FILLER                     PIC X(02).
013200*-----------------------------------------------------------------
013300 PROCEDURE DIVISION.
013400*-----------------------------------------------------------------
013500 MAIN-PROCEDURE.
013600*
013700     PERFORM P100-INICIALIZA THRU P100-FIM.
013800*
013900     PERFORM P200-LE-PEDIDOS THRU P200-FIM UNTIL FLAG-EOF.
014000*
014100     PERFORM P800-EMITE-RESUMO THRU P800-FIM.
014200*
014300     PERFORM P900-FIM.
014400*
014500 P100-INICIALIZA.
014600*
014700     OPEN INPUT ORDERS.
014800*
014900     IF NOT WS-FS-ORDERS-OK
015000         DISPLAY "PBPL0100 - ERRO ABRINDO ORDERS. FS: "
015100                 WS-FS-ORDERS
015200         PERFORM P900-FIM
015300     END-IF.
015400*
015500     OPEN OUTPUT PCSWORK.
015600*
015700     IF NOT WS-FS-PCSWORK-OK
015800         DISPLAY "PBPL0100 - ERRO ABRINDO PCSWORK. FS: "
015900                 WS-FS-PCSWORK
016000         PERFORM P900-FIM
016100     END-IF.
016200*
016300     PERFORM P105-INICIALIZA-BUCKETS THRU P105-FIM.
016400*
016500 P100-FIM.
016600*
016700 P105-INICIALIZA-BUCKETS.
016800*
016900     MOVE "1200"  TO TAB-BKT-ID(01).
017000     MOVE "1080"  TO TAB-BKT-ID(02).
017100     MOVE "1000"  TO TAB-BKT-ID(03).
017200     MOVE "0320"  TO TAB-BKT-ID(04).
017300     MOVE "0460"  TO TAB-BKT-ID(05).
017400     MOVE "0700"  TO TAB-BKT-ID(06).
017500     MOVE "0720"  TO TAB-BKT-ID(07).
017600     MOVE "0860"  TO TAB-BKT-ID(08).
017700     MOVE "0340"  TO TAB-BKT-ID(09).
017800     MOVE "0480"  TO TAB-BKT-ID(10).
017900     MOVE "0500"  TO TAB-BKT-ID(11).
018000     MOVE "0740"  TO TAB-BKT-ID(12).
018100     MOVE "0880"  TO TAB-BKT-ID(13).
018200*
018300     PERFORM P106-ZERA-BUCKET THRU P106-FIM
018400         VARYING WS-IND-TAB FROM 1 BY 1 UNTIL WS-IND-TAB > 13.
018500*
018600 P105-FIM.
018700*
018800 P106-ZERA-BUCKET.
018900*
019000     MOVE ZERO            TO TAB-BKT-QTY(WS-IND-TAB)
019100                              TAB-BKT-LEN-SUM-CM(WS-IND-TAB).
019200*
019300 P106-FIM.
019400*
019500 P200-LE-PEDIDOS.
019600*
019700     READ ORDERS INTO WS-REG-PEDIDO
019800         AT END
019900             SET FLAG-EOF          TO TRUE
020000         NOT AT END
020100             PERFORM P210-CLASSIFICA THRU P210-FIM
020200     END-READ.
020300*
020400 P200-FIM.
020500*
020600 P210-CLASSIFICA.
020700*
020800     ADD 1                         TO WS-QTD-LIDOS.
020900*
021000     MOVE WS-ORD-WIDTH-MM          TO WL-WIDTH-MM.
021100*
021200     CALL "PBPL0901" USING WS-CALL-AREA-901.
021300*
021400     EVALUATE WL-RETORNO
021500         WHEN 0
021600             PERFORM P220-ACUMULA-NORMAL THRU P220-FIM
021700         WHEN 1
021800             PERFORM P230-ACUMULA-ESPECIAL THRU P230-FIM
021900         WHEN OTHER
022000             ADD 1                 TO WS-QTD-REJEITADOS
022100     END-EVALUATE.
022200*
022300 P210-FIM.
022400*
022500 P220-ACUMULA-NORMAL.
022600*
022700     MOVE WL-BUCKET-ID             TO WS-BUCKET-ID-CAR.
022800*
022900     PERFORM P250-PROCURA-BUCKET THRU P250-FIM.
023000*
023100     ADD WS-ORD-QTY                TO TAB-BKT-QTY(WS-IND-TAB).
023200     COMPUTE TAB-BKT-LEN-SUM-CM(WS-IND-TAB) =
023300             TAB-BKT-LEN-SUM-CM(WS-IND-TAB) +
023400             WS-ORD-LENGTH-CM * WS-ORD-QTY.
023500*
023600     MOVE WL-BUCKET-ID             TO WS-PCW-BUCKET-ID.
023700     MOVE WS-BUCKET-ID-NUM         TO WS-PCW-WIDTH-MM.
023800     MOVE WS-ORD-LENGTH-CM         TO WS-PCW-LENGTH-CM.
023900     MOVE WS-ORD-QTY               TO WS-PCW-QTY.
024000     MOVE WL-CUT-FLAG              TO WS-PCW-CUT-FLAG.
024100     MOVE WL-REST-WIDTH-MM         TO WS-PCW-REST-WIDTH-MM.
024200*
024300     WRITE PCW-REG-PECA            FROM WS-REG-PECA.
024400*
024500 P220-FIM.
024600*
024700 P230-ACUMULA-ESPECIAL.
024800*
024900*        --- PARTE 1: A PLACA DE 1200, SEM CORTE ---
025000     MOVE "1200"                   TO WS-BUCKET-ID-CAR.
025100     PERFORM P250-PROCURA-BUCKET THRU P250-FIM.
025200*
025300     ADD WS-ORD-QTY                TO TAB-BKT-QTY(WS-IND-TAB).
025400     COMPUTE TAB-BKT-LEN-SUM-CM(WS-IND-TAB) =
025500             TAB-BKT-LEN-SUM-CM(WS-IND-TAB) +
025600             WS-ORD-LENGTH-CM * WS-ORD-QTY.
025700*
025800     MOVE "1200"                   TO WS-PCW-BUCKET-ID.
025900     MOVE 1200                     TO WS-PCW-WIDTH-MM.
026000     MOVE WS-ORD-LENGTH-CM         TO WS-PCW-LENGTH-CM.
026100     MOVE WS-ORD-QTY               TO WS-PCW-QTY.
026200     MOVE 0                        TO WS-PCW-CUT-FLAG.
026300     MOVE 0                        TO WS-PCW-REST-WIDTH-MM.
026400*
026500     WRITE PCW-REG-PECA            FROM WS-REG-PECA.
026600*
026700*        --- PARTE 2: A TIRA DE 0320, COM CORTE E RESTO 0880 ---
026800     MOVE "0320"                   TO WS-BUCKET-ID-CAR.
026900     PERFORM P250-PROCURA-BUCKET THRU P250-FIM.
027000*
027100     ADD WS-ORD-QTY                TO TAB-BKT-QTY(WS-IND-TAB).
027200     COMPUTE TAB-BKT-LEN-SUM-CM(WS-IND-TAB) =
027300             TAB-BKT-LEN-SUM-CM(WS-IND-TAB) +
027400             WS-ORD-LENGTH-CM * WS-ORD-QTY.
027500*
027600     MOVE "0320"                   TO WS-PCW-BUCKET-ID.
027700     MOVE 0320                     TO WS-PCW-WIDTH-MM.
027800     MOVE WS-ORD-LENGTH-CM         TO WS-PCW-LENGTH-CM.
027900     MOVE WS-ORD-QTY               TO WS-PCW-QTY.
028000     MOVE 1                        TO WS-PCW-CUT-FLAG.
028100     MOVE 0880                     TO WS-PCW-REST-WIDTH-MM.
028200*
028300     WRITE PCW-REG-PECA            FROM WS-REG-PECA.
028400*
028500 P230-FIM.
028600*
028700 P250-PROCURA-BUCKET.
028800*
028900     MOVE ZERO                     TO WS-IND-TAB.
029000*
029100     PERFORM P260-COMPARA-BUCKET THRU P260-FIM
029200         UNTIL WS-IND-TAB = 13 OR
029300               TAB-BKT-ID(WS-IND-TAB) = WS-BUCKET-ID-CAR.
029400*
029500 P250-FIM.
029600*
029700 P260-COMPARA-BUCKET.
029800*
029900     ADD 1                         TO WS-IND-TAB.
030000*
030100 P260-FIM.
030200*
030300 P800-EMITE-RESUMO.
030400*
030500     COMPUTE WS-TOTAL-CORTES =
030600             TAB-BKT-QTY(02) + TAB-BKT-QTY(03) + TAB-BKT-QTY(04)
030700           + TAB-BKT-QTY(05) + TAB-BKT-QTY(06) + TAB-BKT-QTY(07)
030800           + TAB-BKT-QTY(08).
030900*
031000     COMPUTE WS-FAIXA-740-M  ROUNDED = TAB-BKT-LEN-SUM-CM(05)/100.
031100     COMPUTE WS-FAIXA-880-M  ROUNDED = TAB-BKT-LEN-SUM-CM(04)/100.
031200     COMPUTE WS-FAIXA-480-M  ROUNDED = TAB-BKT-LEN-SUM-CM(07)/100.
031300     COMPUTE WS-FAIXA-500-M  ROUNDED = TAB-BKT-LEN-SUM-CM(06)/100.
031400     COMPUTE WS-FAIXA-340-M  ROUNDED = TAB-BKT-LEN-SUM-CM(08)/100.
031500     COMPUTE WS-REFUGO-120-M ROUNDED = TAB-BKT-LEN-SUM-CM(02)/100.
031600*
031700     COMPUTE WS-AREA-REFUGO-M2 ROUNDED =
031800             WS-REFUGO-120-M * 0.12.
031900*
032000     DISPLAY "PBPL0100 - RESUMO DA CLASSIFICACAO DE PEDIDOS".
032100     DISPLAY "PEDIDOS LIDOS ......: " WS-QTD-LIDOS.
032200     DISPLAY "PEDIDOS REJEITADOS .: " WS-QTD-REJEITADOS.
032300     PERFORM P810-LISTA-BUCKET THRU P810-FIM
032400         VARYING WS-IND-TAB FROM 1 BY 1 UNTIL WS-IND-TAB > 13.
032500     DISPLAY "TOTAL CORTES LONGITUDINAIS ...: " WS-TOTAL-CORTES.
032600     DISPLAY "TIRA UTIL 0,74 M (FAIXA 460) .: " WS-FAIXA-740-M.
032700     DISPLAY "TIRA UTIL 0,88 M (FAIXA 320) .: " WS-FAIXA-880-M.
032800     DISPLAY "TIRA UTIL 0,48 M (FAIXA 720) .: " WS-FAIXA-480-M.
032900     DISPLAY "TIRA UTIL 0,50 M (FAIXA 700) .: " WS-FAIXA-500-M.
033000     DISPLAY "TIRA UTIL 0,34 M (FAIXA 860) .: " WS-FAIXA-340-M.
033100     DISPLAY "REFUGO 0,12 M (FAIXA 1080) ...: " WS-REFUGO-120-M.
033200     DISPLAY "AREA DE REFUGO M2 ................: "
033300             WS-AREA-REFUGO-M2.
033400*
033500 P800-FIM.
033600*
033700 P810-LISTA-BUCKET.
033800*
033900     DISPLAY "FAIXA " TAB-BKT-ID(WS-IND-TAB)
034000             " QTD "  TAB-BKT-QTY(WS-IND-TAB).
034100*
034200 P810-FIM.
034300*
034400 P900-FIM.
034500     CLOSE   ORDERS
034600             PCSWORK.
034700     GOBACK.
034800 END PROGRAM PBPL0100.
