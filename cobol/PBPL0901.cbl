000100******************************************************************
000200* Author: J. TEIXEIRA
000300* Date: 11/04/1990
000400* Purpose: CLASSIFICA A LARGURA DE UMA PECA PEDIDA NA FAIXA DE
000500*          PRODUCAO PADRAO (BUCKET) E INDICA SE HA CORTE E QUAL
000600*          O RESTO UTIL GERADO. ROTINA CHAMADA PELO PBPL0100
000700*          (APURACAO DO PEDIDO) E PELO PBPL0700 (OFERTA/PRECO).
000800* Alterações: 11/04/1990 - JTEIXEIRA  - VERSAO ORIGINAL.
000900*             23/07/1992 - JTEIXEIRA  - CHAMADO 0118
001000*             INCLUIDAS AS FAIXAS DE RESTO (340/480/500/740/880)
001100*             QUE PODEM SER PEDIDAS DIRETO PELO CLIENTE.
001200*             14/02/1994 - M.SOUZA    - CHAMADO 0241
001300*             AJUSTE NOS LIMITES DA FAIXA 0700/0720 (PISTA NOVA).
001400*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001500*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001600*             06/02/2003 - R.ALMEIDA  - CHAMADO 4471
001700*             FAIXA 1450-1550 PASSOU A GERAR RETORNO 1 (PLACA
001800*             ESPECIAL), O PBPL0100 QUE MONTA OS DOIS REGISTROS.
001900*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002000*             REVISAO GERAL DE COMENTARIOS, SEM MUDANCA DE REGRA.
002100******************************************************************
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.    PBPL0901.
002600 AUTHOR.        J. TEIXEIRA.
002700 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
002800 DATE-WRITTEN.  11/04/1990.
002900 DATE-COMPILED. 09/11/2005.
003000 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003100*-----------------------------------------------------------------
003200 DATA DIVISION.
003300*-----------------------------------------------------------------
003400 WORKING-STORAGE SECTION.
003500*-----------------------------------------------------------------
003600 01  WS-AUXILIARES.
003700     05  WS-LARGURA-AUX            PIC 9(04).
003800     05  WS-LARGURA-R REDEFINES WS-LARGURA-AUX.
003900         10  WS-LARGURA-CENTENA    PIC 9(02).
004000         10  WS-LARGURA-DEZENA     PIC 9(02).
004100     05  WS-RESTO-AUX              PIC 9(04).
004200     05  WS-RESTO-R REDEFINES WS-RESTO-AUX.
004300         10  WS-RESTO-CENTENA      PIC 9(02).
004400         10  WS-RESTO-DEZENA       PIC 9(02).
004500     05  WS-BUCKET-AUX             PIC X(04).
004600     05  WS-BUCKET-AUX-NUM REDEFINES WS-BUCKET-AUX PIC 9(04).
004700     05  WS-CONTADOR-CHAMADA       PIC 9(07) COMP.
004800     05  FILLER                    PIC X(10).
004900*-----------------------------------------------------------------
005000 LINKAGE SECTION.
005100*-----------------------------------------------------------------
005200 01  LKS-PARAMETRO.
005300     05 LKS-WIDTH-MM               PIC 9(04).
005400     05 LKS-RETORNO                PIC 9(01).
005500     05 LKS-BUCKET-ID              PIC X(04).
005600     05 LKS-CUT-FLAG               PIC 9(01).
005700     05 LKS-REST-WIDTH-MM          PIC 9(04).
005750     05 FILLER                    PIC X(02).
005800*-----------------------------------------------------------------
005900* LKS-WIDTH-MM      = LARGURA PEDIDA, EM MILIMETROS
006000* LKS-RETORNO = 0 - CLASSIFICADA EM UMA UNICA FAIXA
006100* LKS-RETORNO = 1 - PLACA ESPECIAL (1450-1550): GERA FAIXA 1200
006200*                   SEM CORTE MAIS FAIXA 0320 COM CORTE E RESTO
006300*                   0880, O PROPRIO CORTE RESPONDE PELO PEDIDO
006400* LKS-RETORNO = 2 - LARGURA FORA DE QUALQUER FAIXA (REJEITADA)
006500* LKS-BUCKET-ID, LKS-CUT-FLAG, LKS-REST-WIDTH-MM SO SAO VALIDOS
006600* QUANDO LKS-RETORNO = 0.
006700*-----------------------------------------------------------------
006800 PROCEDURE DIVISION USING LKS-PARAMETRO.
006900*-----------------------------------------------------------------
007000 P100-CLASSIFICA-FAIXA.
007100*
007200     ADD 1                         TO WS-CONTADOR-CHAMADA.
007300     MOVE LKS-WIDTH-MM             TO WS-LARGURA-AUX.
007400     MOVE ZERO                     TO LKS-RETORNO.
007500     MOVE SPACES                   TO LKS-BUCKET-ID.
007600     MOVE ZERO                     TO LKS-CUT-FLAG.
007700     MOVE ZERO                     TO LKS-REST-WIDTH-MM.
007800*
007900     EVALUATE TRUE
008000*        --- PLACA ESPECIAL DE 1500, VIRA 1200 + 0320 ---
008100         WHEN LKS-WIDTH-MM >= 1450 AND LKS-WIDTH-MM <= 1550
008200             MOVE 1                TO LKS-RETORNO
008300*        --- FAIXAS SEM CORTE (PLACA INTEIRA DE 1200) ---
008400         WHEN LKS-WIDTH-MM >= 1150 AND LKS-WIDTH-MM <= 1250
008500             MOVE "1200"            TO LKS-BUCKET-ID
008600             MOVE 0                 TO LKS-CUT-FLAG
008700*        --- FAIXAS DE APARA (RESTO E REFUGO, SEM USO) ---
008800         WHEN LKS-WIDTH-MM >= 1060 AND LKS-WIDTH-MM <= 1120
008900             MOVE "1080"            TO LKS-BUCKET-ID
009000             MOVE 1                 TO LKS-CUT-FLAG
009100         WHEN LKS-WIDTH-MM >= 0980 AND LKS-WIDTH-MM <= 1020
009200             MOVE "1000"            TO LKS-BUCKET-ID
009300             MOVE 1                 TO LKS-CUT-FLAG
009400*        --- FAIXAS DE RESTO PEDIDAS DIRETO PELO CLIENTE ---
009500         WHEN LKS-WIDTH-MM >  0330 AND LKS-WIDTH-MM <= 0350
009600             MOVE "0340"            TO LKS-BUCKET-ID
009700             MOVE 0                 TO LKS-CUT-FLAG
009800         WHEN LKS-WIDTH-MM >  0470 AND LKS-WIDTH-MM <= 0490
009900             MOVE "0480"            TO LKS-BUCKET-ID
010000             MOVE 0                 TO LKS-CUT-FLAG
010100         WHEN LKS-WIDTH-MM >  0490 AND LKS-WIDTH-MM <= 0510
010200             MOVE "0500"            TO LKS-BUCKET-ID
010300             MOVE 0                 TO LKS-CUT-FLAG
010400         WHEN LKS-WIDTH-MM >  0730 AND LKS-WIDTH-MM <= 0750
010500             MOVE "0740"            TO LKS-BUCKET-ID
010600             MOVE 0                 TO LKS-CUT-FLAG
010700         WHEN LKS-WIDTH-MM >  0870 AND LKS-WIDTH-MM <= 0890
010800             MOVE "0880"            TO LKS-BUCKET-ID
010900             MOVE 0                 TO LKS-CUT-FLAG
011000*        --- FAIXAS COM CORTE E RESTO UTIL ---
011100         WHEN LKS-WIDTH-MM >= 0260 AND LKS-WIDTH-MM <= 0320
011200             MOVE "0320"            TO LKS-BUCKET-ID
011300             MOVE 1                 TO LKS-CUT-FLAG
011400             MOVE 0880              TO LKS-REST-WIDTH-MM
011500         WHEN LKS-WIDTH-MM >= 0460 AND LKS-WIDTH-MM <= 0530
011600             MOVE "0460"            TO LKS-BUCKET-ID
011700             MOVE 1                 TO LKS-CUT-FLAG
011800             MOVE 0740              TO LKS-REST-WIDTH-MM
011900         WHEN LKS-WIDTH-MM >= 0660 AND LKS-WIDTH-MM <= 0710
012000             MOVE "0700"            TO LKS-BUCKET-ID
012100             MOVE 1                 TO LKS-CUT-FLAG
012200             MOVE 0500              TO LKS-REST-WIDTH-MM
012300         WHEN LKS-WIDTH-MM >  0710 AND LKS-WIDTH-MM <= 0720
012400             MOVE "0720"            TO LKS-BUCKET-ID
012500             MOVE 1                 TO LKS-CUT-FLAG
012600             MOVE 0480              TO LKS-REST-WIDTH-MM
012700         WHEN LKS-WIDTH-MM >= 0860 AND LKS-WIDTH-MM <= 0920
012800             MOVE "0860"            TO LKS-BUCKET-ID
012900             MOVE 1                 TO LKS-CUT-FLAG
013000             MOVE 0340              TO LKS-REST-WIDTH-MM
013100         WHEN OTHER
013200             MOVE 2                 TO LKS-RETORNO
013300     END-EVALUATE.
013400*
013500 P100-FIM.
013600     GOBACK.
013700 END PROGRAM PBPL0901.
