000100******************************************************************
000200* Author: J. TEIXEIRA
000300* Date: 19/09/1991
000400* Purpose: VALIDA CADA LINHA DO PEDIDO (ARQUIVO ORDERS) CONTRA
000500*          O CATALOGO DE SERIES (ARQUIVO SIZES): FAIXA DE
000600*          COMPRIMENTO PERMITIDA, CLASSE DE CARGA DISPONIVEL
000700*          PARA O COMPRIMENTO E APOIO MINIMO DA PLACA NA VIGA.
000800*          NAO GERA RELATORIO - APENAS UMA LINHA DE SITUACAO
000900*          (OK OU FALHA COM CODIGO DO MOTIVO) POR PEDIDO, NO
001000*          LOG DO JOB.
001100* Alterações: 19/09/1991 - JTEIXEIRA  - VERSAO ORIGINAL.
001200*             14/02/1994 - M.SOUZA    - CHAMADO 0241
001300*             INCLUIDA A BUSCA PELA CLASSE MAIS PROXIMA QUANDO A
001400*             CLASSE PEDIDA NAO EXISTE PARA O COMPRIMENTO.
001500*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001600*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001700*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
001800*             REVISAO GERAL DE COMENTARIOS, SEM MUDANCA DE REGRA.
001900*             20/03/2006 - M.SOUZA    - CHAMADO 5640
002000*             P700-VALIDA-APOIO SO COMPARAVA DUAS CONSTANTES DA
002100*             FABRICA (150 CONTRA 100), NUNCA REPROVAVA NADA NA
002200*             PRATICA. O PEDIDO (ORDERS) NUNCA TROUXE O TIPO DE
002300*             APOIO DA PLACA PARA A ROTINA CONFERIR CONTRA OS
002400*             MINIMOS DE ALVENARIA/CONCRETO. ABERTO CHAMADO COM
002500*             A ENGENHARIA PARA O CAMPO ENTRAR NO PEDIDO; ATE LA,
002600*             SEGUINDO A PROPRIA REGRA DO SETOR (APOIO DE TIPO
002700*             DESCONHECIDO REPROVA), TODO PEDIDO SAI COMO
002800*             FAIL-APOIO EM VEZ DE UM OK QUE NUNCA FOI CONFERIDO.
002900******************************************************************
003000*-----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200*-----------------------------------------------------------------
003300 PROGRAM-ID.    PBPL0600.
003400 AUTHOR.        J. TEIXEIRA.
003500 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
003600 DATE-WRITTEN.  19/09/1991.
003700 DATE-COMPILED. 20/03/2006.
003800 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT ORDERS ASSIGN TO "ORDERS"
005000          ORGANIZATION   IS LINE SEQUENTIAL
005100          ACCESS         IS SEQUENTIAL
005200          FILE STATUS    IS WS-FS-ORDERS.
005300*
005400     SELECT SIZES ASSIGN TO "SIZES"
005500          ORGANIZATION   IS LINE SEQUENTIAL
005600          ACCESS         IS SEQUENTIAL
005700          FILE STATUS    IS WS-FS-SIZES.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000*-----------------------------------------------------------------
006100 FILE SECTION.
006200*
006300 FD ORDERS.
006400     COPY "ORDREC.CPY".
006500*
006600 FD SIZES.
006700     COPY "SIZREC.CPY".
006800*-----------------------------------------------------------------
006900 WORKING-STORAGE SECTION.
007000*-----------------------------------------------------------------
007100 01  WS-REG-PEDIDO.
007200     05 WS-ORD-WIDTH-MM            PIC 9(04).
007300     05 WS-ORD-LENGTH-CM           PIC 9(04).
007400     05 WS-ORD-LENGTH-R REDEFINES WS-ORD-LENGTH-CM.
007500         10 WS-ORD-LEN-METROS      PIC 9(02).
007600         10 WS-ORD-LEN-CMRESTO     PIC 9(02).
007700     05 WS-ORD-QTY                 PIC 9(03).
007800     05 WS-ORD-LOAD-CODE           PIC 9(02).
007900     05 FILLER                     PIC X(67).
008000*
008100 01  WS-REG-FAIXA.
008200     05 WS-SIZ-LENGTH-MM           PIC 9(05).
008300     05 WS-SIZ-LENGTH-R REDEFINES WS-SIZ-LENGTH-MM.
008400         10 WS-SIZ-LEN-METRO       PIC 9(03).
008500         10 WS-SIZ-LEN-RESTO       PIC 9(02).
008600     05 WS-SIZ-LOAD-CLASS          PIC 9(03)V9.
008700     05 FILLER                     PIC X(71).
008800*
008900 77  WS-FS-ORDERS                  PIC X(02).
009000     88 WS-FS-ORDERS-OK            VALUE "00".
009100*
009200 77  WS-FS-SIZES                   PIC X(02).
009300     88 WS-FS-SIZES-OK             VALUE "00".
009400*
009500 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
009600     88 FLAG-EOF                   VALUE "S".
009700*
009800 77  WS-COMPR-MIN-SERIE-CM         PIC 9(03)V99 VALUE 298.00.
009900 77  WS-COMPR-MAX-SERIE-CM         PIC 9(03)V99 VALUE 988.00.
010000 77  WS-APOIO-MIN-ALVENARIA-MM     PIC 9(03) COMP VALUE 100.
010100 77  WS-APOIO-MIN-CONCRETO-MM      PIC 9(03) COMP VALUE 080.
010200*
010300 77  WS-MAX-FAIXAS                 PIC 9(05) COMP VALUE 05000.
010400 77  WS-QTD-FAIXAS                 PIC 9(05) COMP VALUE ZERO.
010500 77  WS-IND-FAIXA                  PIC 9(05) COMP VALUE ZERO.
010600 77  WS-QTD-PEDIDOS                PIC 9(07) COMP VALUE ZERO.
010700 77  WS-LENGTH-MM-PEDIDO           PIC 9(05) COMP VALUE ZERO.
010800 77  WS-LOAD-CLASS-PEDIDO          PIC 9(03)V9 VALUE ZERO.
010900 77  WS-ACHOU-EXATO                PIC X(01) VALUE "N".
011000     88 ACHOU-EXATO                VALUE "S".
011100 77  WS-ACHOU-LENGTH               PIC X(01) VALUE "N".
011200     88 ACHOU-LENGTH                VALUE "S".
011300 77  WS-CLASSE-MIN                 PIC 9(03)V9 VALUE ZERO.
011400 77  WS-CLASSE-MAX                 PIC 9(03)V9 VALUE ZERO.
011500 77  WS-CLASSE-MAIS-PROXIMA        PIC 9(03)V9 VALUE ZERO.
011600 77  WS-DIFERENCA-MENOR            PIC 9(03)V9 VALUE ZERO.
011700 77  WS-DIFERENCA-ATUAL            PIC S9(03)V9 VALUE ZERO.
011800 77  WS-MOTIVO                     PIC X(10) VALUE SPACES.
011900 77  WS-STATUS-OK                  PIC X(01) VALUE "N".
012000     88 STATUS-E-OK                VALUE "S".
012100*-----------------------------------------------------------------
012200*    CATALOGO DE FAIXAS PERMITIDAS, CARREGADO DO ARQUIVO SIZES.
012300*-----------------------------------------------------------------
012400 01  TABELA-FAIXAS.
012500     05 TAB-FAI OCCURS 5000 TIMES INDEXED BY IDX-FAI.
012600         10 TAB-FAI-LENGTH-MM       PIC 9(05).
012700         10 TAB-FAI-LENGTH-R REDEFINES TAB-FAI-LENGTH-MM.
012800             15 TAB-FAI-LEN-METRO   PIC 9(03).
012900             15 TAB-FAI-LEN-RESTO   PIC 9(02).
013000         10 TAB-FAI-LOAD-CLASS      PIC 9(03)V9.
013100         10 FILLER                 PIC X(08).
013200*-----------------------------------------------------------------
013300 PROCEDURE DIVISION.
013400*-----------------------------------------------------------------
013500 MAIN-PROCEDURE.
013600*
013700     PERFORM P100-INICIALIZA THRU P100-FIM.
013800*
013900     PERFORM P300-VALIDA-PEDIDOS THRU P300-FIM UNTIL FLAG-EOF.
014000*
014100     DISPLAY "PBPL0600 - PEDIDOS VALIDADOS: " WS-QTD-PEDIDOS.
014200*
014300     PERFORM P900-FIM.
014400*
014500 P100-INICIALIZA.
014600*
014700     OPEN INPUT SIZES.
014800*
014900     IF NOT WS-FS-SIZES-OK
015000         DISPLAY "PBPL0600 - ERRO ABRINDO SIZES. FS: "
015100                 WS-FS-SIZES
015200         PERFORM P900-FIM
015300     END-IF.
015400*
015500     PERFORM P110-LE-UMA-FAIXA THRU P110-FIM UNTIL FLAG-EOF.
015600*
015700     CLOSE SIZES.
015800*
015900     MOVE "N"                      TO WS-FIM-DE-ARQUIVO.
016000*
016100     OPEN INPUT ORDERS.
016200*
016300     IF NOT WS-FS-ORDERS-OK
016400         DISPLAY "PBPL0600 - ERRO ABRINDO ORDERS. FS: "
016500                 WS-FS-ORDERS
016600         PERFORM P900-FIM
016700     END-IF.
016800*
016900 P100-FIM.
017000*
017100 P110-LE-UMA-FAIXA.
017200*
017300     READ SIZES INTO WS-REG-FAIXA
017400         AT END
017500             SET FLAG-EOF           TO TRUE
017600         NOT AT END
017700             ADD 1                  TO WS-QTD-FAIXAS
017800             IF WS-QTD-FAIXAS > WS-MAX-FAIXAS
017900                 DISPLAY "PBPL0600 - TABELA DE FAIXAS CHEIA"
018000             ELSE
018100                 MOVE WS-SIZ-LENGTH-MM  TO TAB-FAI-LENGTH-MM
018200                                            (WS-QTD-FAIXAS)
018300                 MOVE WS-SIZ-LOAD-CLASS TO TAB-FAI-LOAD-CLASS
018400                                            (WS-QTD-FAIXAS)
018500             END-IF
018600     END-READ.
018700*
018800 P110-FIM.
018900*
019000 P300-VALIDA-PEDIDOS.
019100*
019200     READ ORDERS INTO WS-REG-PEDIDO
019300         AT END
019400             SET FLAG-EOF           TO TRUE
019500         NOT AT END
019600             ADD 1                  TO WS-QTD-PEDIDOS
019700             PERFORM P310-VALIDA-UM-PEDIDO THRU P310-FIM
019800     END-READ.
019900*
020000 P300-FIM.
020100*
020200 P310-VALIDA-UM-PEDIDO.
020300*
020400     MOVE "S"                      TO WS-STATUS-OK.
020500     MOVE SPACES                   TO WS-MOTIVO.
020600*
020700     PERFORM P320-VALIDA-COMPRIMENTO THRU P320-FIM.
020800*
020900     IF STATUS-E-OK
021000         PERFORM P400-VALIDA-CLASSE THRU P400-FIM
021100     END-IF.
021200*
021300     IF STATUS-E-OK
021400         PERFORM P700-VALIDA-APOIO THRU P700-FIM
021500     END-IF.
021600*
021700     PERFORM P800-EXIBE-STATUS THRU P800-FIM.
021800*
021900 P310-FIM.
022000*
022100 P320-VALIDA-COMPRIMENTO.
022200*
022300     IF WS-ORD-LENGTH-CM < WS-COMPR-MIN-SERIE-CM
022400         MOVE "N"                   TO WS-STATUS-OK
022500         MOVE "FAIL-SHORT"          TO WS-MOTIVO
022600     ELSE
022700         IF WS-ORD-LENGTH-CM > WS-COMPR-MAX-SERIE-CM
022800             MOVE "N"               TO WS-STATUS-OK
022900             MOVE "FAIL-LONG"       TO WS-MOTIVO
023000         END-IF
023100     END-IF.
023200*
023300 P320-FIM.
023400*
023500 P400-VALIDA-CLASSE.
023600*
023700     COMPUTE WS-LENGTH-MM-PEDIDO = WS-ORD-LENGTH-CM * 10.
023800     COMPUTE WS-LOAD-CLASS-PEDIDO = WS-ORD-LOAD-CODE.
023900*
024000     PERFORM P410-PROCURA-EXATO THRU P410-FIM.
024100*
024200     IF NOT ACHOU-EXATO
024300         IF NOT ACHOU-LENGTH
024400             MOVE "N"               TO WS-STATUS-OK
024500             MOVE "FAIL-NOLEN"      TO WS-MOTIVO
024600         ELSE
024700             PERFORM P450-LIMITES-CLASSE THRU P450-FIM
024800             IF WS-LOAD-CLASS-PEDIDO < WS-CLASSE-MIN
024900                 MOVE "N"           TO WS-STATUS-OK
025000                 MOVE "FAIL-LOW"    TO WS-MOTIVO
025100             ELSE
025200                 IF WS-LOAD-CLASS-PEDIDO > WS-CLASSE-MAX
025300                     MOVE "N"       TO WS-STATUS-OK
025400                     MOVE "FAIL-HIGH" TO WS-MOTIVO
025500                 ELSE
025600                     MOVE "N"       TO WS-STATUS-OK
025700                     MOVE "FAIL-NEAR" TO WS-MOTIVO
025800                     PERFORM P460-CLASSE-PROXIMA THRU P460-FIM
025900                 END-IF
026000             END-IF
026100         END-IF
026200     END-IF.
026300*
026400 P400-FIM.
026500*
026600 P410-PROCURA-EXATO.
026700*
026800     MOVE "N"                      TO WS-ACHOU-EXATO.
026900     MOVE "N"                      TO WS-ACHOU-LENGTH.
027000     MOVE ZERO                     TO WS-IND-FAIXA.
027100*
027200     PERFORM P420-COMPARA-FAIXA THRU P420-FIM
027300         UNTIL WS-IND-FAIXA = WS-QTD-FAIXAS OR ACHOU-EXATO.
027400*
027500 P410-FIM.
027600*
027700 P420-COMPARA-FAIXA.
027800*
027900     ADD 1                         TO WS-IND-FAIXA.
028000*
028100     IF TAB-FAI-LENGTH-MM(WS-IND-FAIXA) = WS-LENGTH-MM-PEDIDO
028200         SET ACHOU-LENGTH          TO TRUE
028300         IF TAB-FAI-LOAD-CLASS(WS-IND-FAIXA) =
028400            WS-LOAD-CLASS-PEDIDO
028500             SET ACHOU-EXATO       TO TRUE
028600         END-IF
028700     END-IF.
028800*
028900 P420-FIM.
029000*
029100*    PERCORRE AS FAIXAS DO MESMO COMPRIMENTO PARA ACHAR A
029200*    MENOR E A MAIOR CLASSE DE CARGA DISPONIVEL.
029300 P450-LIMITES-CLASSE.
029400*
029500     MOVE 999.9                    TO WS-CLASSE-MIN.
029600     MOVE ZERO                     TO WS-CLASSE-MAX.
029700*
029800     PERFORM P455-ACUMULA-LIMITE THRU P455-FIM
029900         VARYING WS-IND-FAIXA FROM 1 BY 1
030000         UNTIL WS-IND-FAIXA > WS-QTD-FAIXAS.
030100*
030200 P450-FIM.
030300*
030400 P455-ACUMULA-LIMITE.
030500*
030600     IF TAB-FAI-LENGTH-MM(WS-IND-FAIXA) = WS-LENGTH-MM-PEDIDO
030700         IF TAB-FAI-LOAD-CLASS(WS-IND-FAIXA) < WS-CLASSE-MIN
030800             MOVE TAB-FAI-LOAD-CLASS(WS-IND-FAIXA)
030900                                    TO WS-CLASSE-MIN
031000         END-IF
031100         IF TAB-FAI-LOAD-CLASS(WS-IND-FAIXA) > WS-CLASSE-MAX
031200             MOVE TAB-FAI-LOAD-CLASS(WS-IND-FAIXA)
031300                                    TO WS-CLASSE-MAX
031400         END-IF
031500     END-IF.
031600*
031700 P455-FIM.
031800*
031900*    ENTRE AS CLASSES DISPONIVEIS PARA O COMPRIMENTO, ACHA A
032000*    MAIS PROXIMA DA CLASSE PEDIDA (EMPATE FICA COM A MENOR).
032100 P460-CLASSE-PROXIMA.
032200*
032300     MOVE 999.9                    TO WS-DIFERENCA-MENOR.
032400*
032500     PERFORM P465-COMPARA-PROXIMA THRU P465-FIM
032600         VARYING WS-IND-FAIXA FROM 1 BY 1
032700         UNTIL WS-IND-FAIXA > WS-QTD-FAIXAS.
032800*
032900     DISPLAY "PBPL0600 -   CLASSE SUGERIDA: "
033000             WS-CLASSE-MAIS-PROXIMA.
033100*
033200 P460-FIM.
033300*
033400 P465-COMPARA-PROXIMA.
033500*
033600     IF TAB-FAI-LENGTH-MM(WS-IND-FAIXA) = WS-LENGTH-MM-PEDIDO
033700         COMPUTE WS-DIFERENCA-ATUAL =
033800                 TAB-FAI-LOAD-CLASS(WS-IND-FAIXA) -
033900                 WS-LOAD-CLASS-PEDIDO
034000         IF WS-DIFERENCA-ATUAL < 0
034100             COMPUTE WS-DIFERENCA-ATUAL = WS-DIFERENCA-ATUAL * -1
034200         END-IF
034300         IF WS-DIFERENCA-ATUAL < WS-DIFERENCA-MENOR
034400             MOVE WS-DIFERENCA-ATUAL    TO WS-DIFERENCA-MENOR
034500             MOVE TAB-FAI-LOAD-CLASS(WS-IND-FAIXA)
034600                                         TO WS-CLASSE-MAIS-PROXIMA
034700         ELSE
034800             IF WS-DIFERENCA-ATUAL = WS-DIFERENCA-MENOR AND
034900                TAB-FAI-LOAD-CLASS(WS-IND-FAIXA) <
035000                WS-CLASSE-MAIS-PROXIMA
035100                 MOVE TAB-FAI-LOAD-CLASS(WS-IND-FAIXA)
035200                                         TO WS-CLASSE-MAIS-PROXIMA
035300             END-IF
035400         END-IF
035500     END-IF.
035600*
035700 P465-FIM.
035800*
035900*    O MINIMO DE APOIO EXIGIDO DEPENDE DO TIPO DE VIGA: 100 MM EM
036000*    ALVENARIA, 80 MM EM CONCRETO ARMADO/ACO (CHAMADO 5640). O
036100*    ARQUIVO ORDERS NAO TRAZ O TIPO DE APOIO DA PLACA (SO
036200*    LARGURA, COMPRIMENTO, QUANTIDADE E CARGA - VIDE ORDREC.CPY),
036300*    ENTAO ESTA ROTINA NUNCA TEM COMO SABER SE O APOIO DO PEDIDO
036400*    E ALVENARIA OU CONCRETO/ACO. PELA PROPRIA REGRA DO SETOR,
036500*    TIPO DE APOIO DESCONHECIDO REPROVA - NAO DA PARA MARCAR OK
036600*    PARA UMA CONFERENCIA QUE NA VERDADE NUNCA FOI FEITA.
036700 P700-VALIDA-APOIO.
036800*
036900     MOVE "N"                       TO WS-STATUS-OK.
037000     MOVE "FAIL-APOIO"              TO WS-MOTIVO.
037100*
037200     DISPLAY "PBPL0600 -   TIPO DE APOIO NAO INFORMADO NO PEDIDO. "
037300             "MINIMOS DA FABRICA: " WS-APOIO-MIN-ALVENARIA-MM
037400             " MM ALVENARIA / " WS-APOIO-MIN-CONCRETO-MM
037500             " MM CONCRETO-ACO.".
037600*
037700 P700-FIM.
037800*
037900 P800-EXIBE-STATUS.
038000*
038100     IF STATUS-E-OK
038200         DISPLAY "PBPL0600 - PEDIDO " WS-QTD-PEDIDOS
038300                 " LARG " WS-ORD-WIDTH-MM
038400                 " COMPR " WS-ORD-LENGTH-CM " OK"
038500     ELSE
038600         DISPLAY "PBPL0600 - PEDIDO " WS-QTD-PEDIDOS
038700                 " LARG " WS-ORD-WIDTH-MM
038800                 " COMPR " WS-ORD-LENGTH-CM
038900                 " FAIL " WS-MOTIVO
039000     END-IF.
039100*
039200 P800-FIM.
039300*
039400 P900-FIM.
039500     CLOSE   ORDERS.
039600     GOBACK.
039700 END PROGRAM PBPL0600.
