000100******************************************************************
000200* Author: J. TEIXEIRA
000300* Date: 11/04/1990
000400* Purpose: CARREGA A TABELA DE PRECOS (ARQUIVO PRICES) NA
000500*          PRIMEIRA CHAMADA E DEVOLVE O PRECO BASE DE UMA PLACA
000600*          DE 1200 MM PELO COMPRIMENTO (M) E CODIGO DE CARGA,
000700*          ACEITANDO COMPRIMENTO VIZINHO (+-1 DM) QUANDO NAO HA
000800*          PRECO EXATO. CHAMADA PELO PBPL0700 (OFERTA/PRECO).
000900* Alterações: 11/04/1990 - JTEIXEIRA  - VERSAO ORIGINAL.
001000*             23/07/1992 - JTEIXEIRA  - CHAMADO 0118
001100*             INCLUIDA A BUSCA POR COMPRIMENTO VIZINHO (+-1 DM).
001200*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001300*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001400*             22/09/2004 - R.ALMEIDA  - CHAMADO 5033
001500*             TABELA AMPLIADA DE 500 PARA 2000 POSICOES.
001600*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
001700*             REVISAO GERAL DE COMENTARIOS, SEM MUDANCA DE REGRA.
001800******************************************************************
001900*-----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.    PBPL0902.
002300 AUTHOR.        J. TEIXEIRA.
002400 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
002500 DATE-WRITTEN.  11/04/1990.
002600 DATE-COMPILED. 09/11/2005.
002700 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*-----------------------------------------------------------------
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*
003800     SELECT PRICES ASSIGN TO "PRICES"
003900          ORGANIZATION   IS LINE SEQUENTIAL
004000          ACCESS         IS SEQUENTIAL
004100          FILE STATUS    IS WS-FS-PRICES.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600*
004700 FD PRICES.
004800     COPY "PRCREC.CPY".
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------------
005200 01  WS-REG-PRECO.
005300     05 WS-CHAVE-PRECO.
005400         10 WS-LENGTH-DM           PIC 9(03).
005500         10 WS-LOAD-CODE           PIC 9(02).
005600     05 WS-CHAVE-PRECO-X REDEFINES WS-CHAVE-PRECO PIC X(05).
005700     05 WS-PRICE                  PIC 9(07)V99.
005800     05 FILLER                    PIC X(66).
005900*
006000 77  WS-FS-PRICES                 PIC X(02).
006100     88 WS-FS-PRICES-OK           VALUE "00".
006200*
006300 77  WS-FIM-DE-ARQUIVO            PIC X(01) VALUE "N".
006400     88 FLAG-EOF                  VALUE "S".
006500*
006600 77  WS-TABELA-CARREGADA          PIC X(01) VALUE "N".
006700     88 TABELA-JA-CARREGADA       VALUE "S".
006800*
006900 77  WS-IND-TAB                   PIC 9(04) COMP VALUE ZERO.
007000 77  WS-MAX-TAB                   PIC 9(04) COMP VALUE 2000.
007100 77  WS-ACHOU                     PIC X(01) VALUE "N".
007200     88 REGISTRO-ACHADO           VALUE "S".
007300*
007400 01  WS-CHAVE-PROCURADA.
007500     05 WS-PRO-LENGTH-DM          PIC 9(03).
007600     05 WS-PRO-LENGTH-DM-R REDEFINES WS-PRO-LENGTH-DM.
007700         10 WS-PRO-LEN-CENTENA    PIC 9(01).
007800         10 WS-PRO-LEN-RESTO      PIC 9(02).
007900     05 WS-PRO-LOAD-CODE          PIC 9(02).
008000     05 FILLER                    PIC X(05).
008100*
008200 01  WS-COMPRIMENTO-M-EDITADO.
008300     05 WS-LEN-M-INTEIRO          PIC 9(03).
008400     05 WS-LEN-M-INTEIRO-R REDEFINES WS-LEN-M-INTEIRO.
008500         10 WS-LEN-M-CENTENA      PIC 9(01).
008600         10 WS-LEN-M-RESTO        PIC 9(02).
008700     05 WS-LEN-M-DECIMAL          PIC 9(02).
008800     05 FILLER                    PIC X(05).
008900*
009000 01  TABELA-PRECOS.
009100     05 TAB-PRECOS OCCURS 2000 TIMES
009200                    ASCENDING KEY IS TAB-LENGTH-DM, TAB-LOAD-CODE
009300                    INDEXED BY TAB-IDX.
009400         10 TAB-LENGTH-DM          PIC 9(03).
009500         10 TAB-LOAD-CODE          PIC 9(02).
009600         10 TAB-PRICE              PIC 9(07)V99.
009700         10 FILLER                 PIC X(05).
009800*-----------------------------------------------------------------
009900 LINKAGE SECTION.
010000*-----------------------------------------------------------------
010100 01  LKS-PARAMETRO.
010200     05 LKS-LENGTH-M               PIC 9(03)V99.
010300     05 LKS-LOAD-CODE              PIC 9(02).
010400     05 LKS-PRECO                  PIC 9(07)V99.
010500     05 LKS-RETORNO                PIC 9(01).
010550     05 FILLER                    PIC X(02).
010600*-----------------------------------------------------------------
010700* LKS-LENGTH-M, LKS-LOAD-CODE   = CHAVE DE PROCURA (COMPRIMENTO
010800*                                  EM METROS, CODIGO DE CARGA)
010900* LKS-RETORNO = 0 - PRECO EXATO ENCONTRADO EM LKS-PRECO
011000* LKS-RETORNO = 1 - PRECO DO COMPRIMENTO VIZINHO (+-1 DM) USADO
011100* LKS-RETORNO = 2 - PRECO NAO ENCONTRADO, LKS-PRECO = ZERO
011200*-----------------------------------------------------------------
011300 PROCEDURE DIVISION USING LKS-PARAMETRO.
011400*-----------------------------------------------------------------
011500 P000-CONTROLA.
011600*
011700     IF NOT TABELA-JA-CARREGADA
011800         PERFORM P100-CARREGA-TABELA THRU P100-FIM
011900         SET TABELA-JA-CARREGADA    TO TRUE
012000     END-IF.
012100*
012200     PERFORM P200-PROCURA-PRECO THRU P200-FIM.
012300*
012400     GOBACK.
012500*
012600 P100-CARREGA-TABELA.
012700*
012800     MOVE "N"                      TO WS-FIM-DE-ARQUIVO.
012900     MOVE ZERO                     TO WS-IND-TAB.
013000*
013100     OPEN INPUT PRICES.
013200*
013300     IF NOT WS-FS-PRICES-OK
013400         DISPLAY "PBPL0902 - ERRO ABRINDO PRICES. FS: "
013500                 WS-FS-PRICES
013600         GOBACK
013700     END-IF.
013800*
013900     PERFORM P110-LE-UM-PRECO THRU P110-FIM UNTIL FLAG-EOF.
014000*
014100     CLOSE PRICES.
014200*
014300 P100-FIM.
014400*
014500 P110-LE-UM-PRECO.
014600*
014700     READ PRICES INTO WS-REG-PRECO
014800         AT END
014900             SET FLAG-EOF           TO TRUE
015000         NOT AT END
015100             ADD 1                  TO WS-IND-TAB
015200             IF WS-IND-TAB > WS-MAX-TAB
015300                 DISPLAY "PBPL0902 - TABELA DE PRECOS CHEIA"
015400                 SET FLAG-EOF        TO TRUE
015500             ELSE
015600                 MOVE WS-LENGTH-DM   TO TAB-LENGTH-DM(WS-IND-TAB)
015700                 MOVE WS-LOAD-CODE   TO TAB-LOAD-CODE(WS-IND-TAB)
015800                 MOVE WS-PRICE       TO TAB-PRICE(WS-IND-TAB)
015900             END-IF
016000     END-READ.
016100*
016200 P110-FIM.
016300*
016400 P200-PROCURA-PRECO.
016500*
016600     MOVE ZERO                     TO LKS-PRECO.
016700     MOVE 2                         TO LKS-RETORNO.
016800     MOVE LKS-LENGTH-M              TO WS-COMPRIMENTO-M-EDITADO.
016900     COMPUTE WS-PRO-LENGTH-DM ROUNDED =
017000             LKS-LENGTH-M * 10.
017100     MOVE LKS-LOAD-CODE             TO WS-PRO-LOAD-CODE.
017200*
017300*        --- PROCURA O COMPRIMENTO EXATO ---
017400     PERFORM P210-PROCURA-EXATA THRU P210-FIM.
017500*
017600     IF NOT REGISTRO-ACHADO
017700*        --- ACEITA O COMPRIMENTO VIZINHO (DM-1 ANTES DE DM+1) ---
017800         SUBTRACT 1 FROM WS-PRO-LENGTH-DM
017900         PERFORM P210-PROCURA-EXATA THRU P210-FIM
018000         IF REGISTRO-ACHADO
018100             MOVE 1                 TO LKS-RETORNO
018200         ELSE
018300             ADD 2                  TO WS-PRO-LENGTH-DM
018400             PERFORM P210-PROCURA-EXATA THRU P210-FIM
018500             IF REGISTRO-ACHADO
018600                 MOVE 1             TO LKS-RETORNO
018700             END-IF
018800         END-IF
018900     END-IF.
019000*
019100 P200-FIM.
019200*
019300 P210-PROCURA-EXATA.
019400*
019500     MOVE "N"                       TO WS-ACHOU.
019600     MOVE ZERO                      TO WS-IND-TAB.
019700*
019800     PERFORM P220-COMPARA-LINHA THRU P220-FIM
019900         UNTIL WS-IND-TAB = WS-MAX-TAB OR REGISTRO-ACHADO.
020000*
020100 P210-FIM.
020200*
020300 P220-COMPARA-LINHA.
020400*
020500     ADD 1                          TO WS-IND-TAB.
020600*
020700     IF TAB-LENGTH-DM(WS-IND-TAB) = WS-PRO-LENGTH-DM AND
020800        TAB-LOAD-CODE(WS-IND-TAB)  = WS-PRO-LOAD-CODE
020900         SET REGISTRO-ACHADO        TO TRUE
021000         MOVE TAB-PRICE(WS-IND-TAB) TO LKS-PRECO
021100         IF LKS-RETORNO = 2
021200             MOVE 0                 TO LKS-RETORNO
021300         END-IF
021400     END-IF.
021500*
021600 P220-FIM.
021700*
021800 END PROGRAM PBPL0902.
