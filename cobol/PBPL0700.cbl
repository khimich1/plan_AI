000100******************************************************************
000200* Author: M. SOUZA
000300* Date: 08/06/1993
000400* Purpose: MONTA A OFERTA COMERCIAL (ESTIMATIVA DE PRECO) DE
000500*          CADA LINHA DO PEDIDO (ARQUIVO ORDERS). TESTA A
000600*          LARGURA PEDIDA DIRETO PARA SABER SE HA CORTE
000700*          LONGITUDINAL E CHAMA O PBPL0902 PARA O PRECO BASE DE
000800*          UMA PLACA DE 1200 MM; RATEIA O PRECO PELA LARGURA,
000900*          ACRESCENTA SOBRETAXA DE CORTE, CALCULA O PESO E
001000*          FECHA A LINHA COM IVA DE 20%. GRAVA O OFERRPT.
001100* Alterações: 08/06/1993 - M.SOUZA    - VERSAO ORIGINAL, SO
001200*             LISTAGEM NO TERMINAL, SEM RELATORIO IMPRESSO.
001300*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001400*             ROTINA NAO GRAVA DATA EM NENHUM CAMPO, CONFIRMADO
001500*             SEM ALTERACAO.
001600*             12/09/2002 - R.ALMEIDA  - CHAMADO 4180 (CLIENTE
001700*             PEDIU ORCAMENTO IMPRESSO, CRIADO O OFERRPT).
001800*             22/09/2004 - R.ALMEIDA  - CHAMADO 5033
001900*             PRECO DE FALLBACK PELA AREA QUANDO NAO HA PRECO
002000*             DE TABELA PARA O COMPRIMENTO/CARGA.
002100*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002200*             REVISAO GERAL, CABECALHO E RODAPE DO RELATORIO.
002300*             14/03/2006 - M.SOUZA    - CHAMADO 5612
002400*             CONTAGEM DO CORTE LONGITUDINAL ESTAVA PRESA AO
002500*             RETORNO DO PBPL0901 (FAIXA DE PRODUCAO), QUE SO
002600*             MARCA CORTE NAS FAIXAS 0320/0700/0720/1200 E
002700*             DEIXAVA PASSAR SEM SOBRETAXA AS FAIXAS DE RESTO
002800*             PEDIDAS DIRETO (0340/0480/0500/0740/0880). A
002900*             REGRA DE OFERTA E SO DE LARGURA (< 1150 MM = 1
003000*             CORTE); TIRADA A CHAMADA AO PBPL0901, QUE NAO
003100*             CABE MAIS AQUI.
003200******************************************************************
003300*-----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500*-----------------------------------------------------------------
003600 PROGRAM-ID.    PBPL0700.
003700 AUTHOR.        M. SOUZA.
003800 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
003900 DATE-WRITTEN.  08/06/1993.
004000 DATE-COMPILED. 09/11/2005.
004100 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT ORDERS ASSIGN TO "ORDERS"
005300          ORGANIZATION   IS LINE SEQUENTIAL
005400          ACCESS         IS SEQUENTIAL
005500          FILE STATUS    IS WS-FS-ORDERS.
005600*
005700     SELECT OFERRPT ASSIGN TO "OFERRPT"
005800          ORGANIZATION   IS LINE SEQUENTIAL
005900          ACCESS         IS SEQUENTIAL
006000          FILE STATUS    IS WS-FS-OFERRPT.
006100*-----------------------------------------------------------------
006200 DATA DIVISION.
006300*-----------------------------------------------------------------
006400 FILE SECTION.
006500*
006600 FD ORDERS.
006700     COPY "ORDREC.CPY".
006800*
006900 FD OFERRPT.
007000 01 REG-OFERRPT                   PIC X(132).
007100*-----------------------------------------------------------------
007200 WORKING-STORAGE SECTION.
007300*-----------------------------------------------------------------
007400 01  WS-REG-PEDIDO.
007500     05 WS-ORD-WIDTH-MM            PIC 9(04).
007600     05 WS-ORD-WIDTH-R REDEFINES WS-ORD-WIDTH-MM.
007700         10 WS-ORD-WIDTH-METRO     PIC 9(01).
007800         10 WS-ORD-WIDTH-RESTO     PIC 9(03).
007900     05 WS-ORD-LENGTH-CM           PIC 9(04).
008000     05 WS-ORD-LENGTH-R REDEFINES WS-ORD-LENGTH-CM.
008100         10 WS-ORD-LEN-METROS      PIC 9(02).
008200         10 WS-ORD-LEN-CMRESTO     PIC 9(02).
008300     05 WS-ORD-QTY                 PIC 9(03).
008400     05 WS-ORD-LOAD-CODE           PIC 9(02).
008500     05 FILLER                     PIC X(67).
008600*
008700 77  WS-FS-ORDERS                  PIC X(02).
008800     88 WS-FS-ORDERS-OK            VALUE "00".
008900*
009000 77  WS-FS-OFERRPT                 PIC X(02).
009100     88 WS-FS-OFERRPT-OK           VALUE "00".
009200*
009300 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
009400     88 FLAG-EOF                   VALUE "S".
009500*
009600 77  WS-SEQ-LINHA                  PIC 9(03) COMP VALUE ZERO.
009700*
009800 77  WS-LARGURA-M                  PIC 9(01)V99 VALUE ZERO.
009900 77  WS-COMPRIMENTO-M               PIC 9(03)V99 VALUE ZERO.
010000 77  WS-CARGA-PRECO                PIC 9(02) VALUE ZERO.
010100 77  WS-PRECO-BASE                 PIC 9(07)V99 VALUE ZERO.
010200 77  WS-PRECO-RATEADO              PIC 9(07)V99 VALUE ZERO.
010300 77  WS-SOBRETAXA-CORTE            PIC 9(07)V99 VALUE ZERO.
010400 77  WS-PRECO-UNITARIO             PIC 9(07)V99 VALUE ZERO.
010500 77  WS-PESO-UNITARIO-KG            PIC 9(05)V9 VALUE ZERO.
010600 77  WS-SOMA-LINHA                  PIC 9(09)V99 VALUE ZERO.
010700 77  WS-QTD-CORTES-LONG             PIC 9(01) VALUE ZERO.
010800 77  WS-QTD-CORTES-TRANS            PIC 9(01) VALUE ZERO.
010900*
011000 77  WS-TOTAL-QTY                   PIC 9(07) COMP VALUE ZERO.
011100 77  WS-SUBTOTAL                    PIC 9(09)V99 VALUE ZERO.
011200 77  WS-VALOR-IVA                   PIC 9(09)V99 VALUE ZERO.
011300 77  WS-TOTAL-GERAL                 PIC 9(09)V99 VALUE ZERO.
011400*-----------------------------------------------------------------
011500*    AREA DE CHAMADA DO PBPL0902 - PRECO BASE DA PLACA 1200 MM.
011600*-----------------------------------------------------------------
011700 01  WS-CALL-AREA-902.
011800     05 WL-LENGTH-M                 PIC 9(03)V99.
011900     05 WL-LOAD-CODE                PIC 9(02).
012000     05 WL-PRECO                    PIC 9(07)V99.
012100     05 WL-RETORNO-902               PIC 9(01).
012200     05 FILLER                       PIC X(02).
012300*-----------------------------------------------------------------
012400 01  WS-PRECO-EDITADO.
012500     05 WS-PRE-INTEIRO               PIC 9(07).
012600     05 WS-PRE-INTEIRO-R REDEFINES WS-PRE-INTEIRO.
012700         10 WS-PRE-MILHAR             PIC 9(04).
012800         10 WS-PRE-UNID               PIC 9(03).
012900     05 WS-PRE-CENTAVOS               PIC 9(02).
013000     05 FILLER                        PIC X(05).
013100*
013200 01  WS-NOME-PLACA.
013300     05 WS-NOME-PREFIXO             PIC X(03) VALUE "PB ".
013400     05 WS-NOME-COMPR                PIC 9(02).
013500     05 FILLER                       PIC X(01) VALUE "-".
013600     05 WS-NOME-LARG                 PIC 9(02).
013700     05 FILLER                       PIC X(01) VALUE "-".
013800     05 WS-NOME-CARGA                PIC 9(02).
013900*-----------------------------------------------------------------
014000 01  WS-LINHAS-RELATORIO.
014100     03 WS-LST-CAB-1.
014200         05 FILLER   PIC X(01) VALUE SPACES.
014300         05 FILLER   PIC X(40) VALUE
014400             "FABRICA DE PLACAS PB - OFERTA COMERCIAL".
014500         05 FILLER   PIC X(91) VALUE SPACES.
014600*
014700     03 WS-LST-CAB-2.
014800         05 FILLER   PIC X(01) VALUE SPACES.
014900         05 FILLER   PIC X(14) VALUE "ORCAMENTO Nº ".
015000         05 WS-CAB-NUM-OFERTA   PIC 9(05) VALUE ZERO.
015100         05 FILLER   PIC X(112) VALUE SPACES.
015200*
015300     03 WS-LST-CAB-3.
015400         05 FILLER   PIC X(01) VALUE SPACES.
015500         05 FILLER   PIC X(04) VALUE "SEQ".
015600         05 FILLER   PIC X(03) VALUE SPACES.
015700         05 FILLER   PIC X(20) VALUE "NOME".
015800         05 FILLER   PIC X(02) VALUE SPACES.
015900         05 FILLER   PIC X(04) VALUE "UNID".
016000         05 FILLER   PIC X(02) VALUE SPACES.
016100         05 FILLER   PIC X(05) VALUE "QTD".
016200         05 FILLER   PIC X(03) VALUE SPACES.
016300         05 FILLER   PIC X(08) VALUE "PESO-KG".
016400         05 FILLER   PIC X(03) VALUE SPACES.
016500         05 FILLER   PIC X(12) VALUE "PRECO UNIT.".
016600         05 FILLER   PIC X(03) VALUE SPACES.
016700         05 FILLER   PIC X(14) VALUE "TOTAL LINHA".
016800         05 FILLER   PIC X(48) VALUE SPACES.
016900*
017000     03 WS-DET-LINHA.
017100         05 FILLER          PIC X(01) VALUE SPACES.
017200         05 WS-DET-SEQ       PIC ZZ9 VALUE ZERO.
017300         05 FILLER          PIC X(02) VALUE SPACES.
017400         05 WS-DET-NOME      PIC X(20) VALUE SPACES.
017500         05 FILLER          PIC X(02) VALUE SPACES.
017600         05 WS-DET-UNID      PIC X(04) VALUE "PCS".
017700         05 FILLER          PIC X(02) VALUE SPACES.
017800         05 WS-DET-QTD       PIC ZZZZ9 VALUE ZERO.
017900         05 FILLER          PIC X(03) VALUE SPACES.
018000         05 WS-DET-PESO      PIC ZZZZ9.9 VALUE ZERO.
018100         05 FILLER          PIC X(03) VALUE SPACES.
018200         05 WS-DET-PRECO     PIC ZZZZZZ9.99 VALUE ZERO.
018300         05 FILLER          PIC X(02) VALUE SPACES.
018400         05 WS-DET-SOMA      PIC ZZZZZZZZ9.99 VALUE ZERO.
018500         05 FILLER          PIC X(56) VALUE SPACES.
018600*
018700     03 WS-LST-RODAPE-1.
018800         05 FILLER          PIC X(01) VALUE SPACES.
018900         05 FILLER          PIC X(16) VALUE "QTD TOTAL: ".
019000         05 WS-ROD-QTY       PIC ZZZZZZ9 VALUE ZERO.
019100         05 FILLER          PIC X(108) VALUE SPACES.
019200*
019300     03 WS-LST-RODAPE-2.
019400         05 FILLER          PIC X(01) VALUE SPACES.
019500         05 FILLER          PIC X(16) VALUE "SUBTOTAL: ".
019600         05 WS-ROD-SUBTOTAL  PIC ZZZZZZZZ9.99 VALUE ZERO.
019700         05 FILLER          PIC X(103) VALUE SPACES.
019800*
019900     03 WS-LST-RODAPE-3.
020000         05 FILLER          PIC X(01) VALUE SPACES.
020100         05 FILLER          PIC X(16) VALUE "IVA (20%): ".
020200         05 WS-ROD-IVA        PIC ZZZZZZZZ9.99 VALUE ZERO.
020300         05 FILLER          PIC X(103) VALUE SPACES.
020400*
020500     03 WS-LST-RODAPE-4.
020600         05 FILLER          PIC X(01) VALUE SPACES.
020700         05 FILLER          PIC X(16) VALUE "TOTAL GERAL: ".
020800         05 WS-ROD-TOTAL      PIC ZZZZZZZZ9.99 VALUE ZERO.
020900         05 FILLER          PIC X(103) VALUE SPACES.
021000*-----------------------------------------------------------------
021100 PROCEDURE DIVISION.
021200*-----------------------------------------------------------------
021300 MAIN-PROCEDURE.
021400*
021500     PERFORM P100-INICIALIZA THRU P100-FIM.
021600*
021700     PERFORM P200-PROCESSA-PEDIDOS THRU P200-FIM UNTIL FLAG-EOF.
021800*
021900     PERFORM P800-GRAVA-RODAPE THRU P800-FIM.
022000*
022100     PERFORM P900-FIM.
022200*
022300 P100-INICIALIZA.
022400*
022500     OPEN INPUT ORDERS.
022600*
022700     IF NOT WS-FS-ORDERS-OK
022800         DISPLAY "PBPL0700 - ERRO ABRINDO ORDERS. FS: "
022900                 WS-FS-ORDERS
023000         PERFORM P900-FIM
023100     END-IF.
023200*
023300     OPEN OUTPUT OFERRPT.
023400*
023500     IF NOT WS-FS-OFERRPT-OK
023600         DISPLAY "PBPL0700 - ERRO ABRINDO OFERRPT. FS: "
023700                 WS-FS-OFERRPT
023800         PERFORM P900-FIM
023900     END-IF.
024000*
024100     MOVE ZERO                     TO WS-CAB-NUM-OFERTA.
024200     ACCEPT WS-CAB-NUM-OFERTA      FROM DAY.
024300*
024400     WRITE REG-OFERRPT             FROM WS-LST-CAB-1.
024500     WRITE REG-OFERRPT             FROM WS-LST-CAB-2.
024600     WRITE REG-OFERRPT             FROM WS-LST-CAB-3.
024700*
024800 P100-FIM.
024900*
025000 P200-PROCESSA-PEDIDOS.
025100*
025200     READ ORDERS INTO WS-REG-PEDIDO
025300         AT END
025400             SET FLAG-EOF           TO TRUE
025500         NOT AT END
025600             ADD 1                  TO WS-SEQ-LINHA
025700             PERFORM P210-MONTA-LINHA THRU P210-FIM
025800     END-READ.
025900*
026000 P200-FIM.
026100*
026200 P210-MONTA-LINHA.
026300*
026400     PERFORM P220-CLASSIFICA-LARGURA THRU P220-FIM.
026500*
026600     PERFORM P300-DETERMINA-PRECO-BASE THRU P300-FIM.
026700*
026800     PERFORM P400-RATEIA-E-SOBRETAXA THRU P400-FIM.
026900*
027000     PERFORM P500-CALCULA-PESO THRU P500-FIM.
027100*
027200     PERFORM P600-MONTA-NOME THRU P600-FIM.
027300*
027400     COMPUTE WS-SOMA-LINHA ROUNDED =
027500             WS-ORD-QTY * WS-PRECO-UNITARIO.
027600*
027700     ADD WS-ORD-QTY                TO WS-TOTAL-QTY.
027800     ADD WS-SOMA-LINHA             TO WS-SUBTOTAL.
027900*
028000     PERFORM P650-GRAVA-LINHA THRU P650-FIM.
028100*
028200 P210-FIM.
028300*
028400 P220-CLASSIFICA-LARGURA.
028500*
028600*    REGRA DE OFERTA (NAO E A FAIXA DE PRODUCAO DO PBPL0901):
028700*    PLACA COM LARGURA MENOR QUE 1150 MM LEVA 1 CORTE
028800*    LONGITUDINAL NA SOBRETAXA, DO CONTRARIO NAO LEVA CORTE.
028900*
029000     IF WS-ORD-WIDTH-MM < 1150
029100         MOVE 1                     TO WS-QTD-CORTES-LONG
029200     ELSE
029300         MOVE 0                     TO WS-QTD-CORTES-LONG
029400     END-IF.
029500*
029600     MOVE 0                         TO WS-QTD-CORTES-TRANS.
029700*
029800 P220-FIM.
029900*
030000*    CODIGO DE CARGA PARA PRECIFICACAO: 6 QUANDO A LARGURA E
030100*    MENOR QUE 1,00 M, SENAO O CODIGO PEDIDO.
030200 P300-DETERMINA-PRECO-BASE.
030300*
030400     COMPUTE WS-LARGURA-M ROUNDED = WS-ORD-WIDTH-MM / 1000.
030500     COMPUTE WS-COMPRIMENTO-M ROUNDED = WS-ORD-LENGTH-CM / 100.
030600*
030700     IF WS-ORD-WIDTH-MM < 1000
030800         MOVE 06                    TO WS-CARGA-PRECO
030900     ELSE
031000         MOVE WS-ORD-LOAD-CODE       TO WS-CARGA-PRECO
031100     END-IF.
031200*
031300     MOVE WS-COMPRIMENTO-M           TO WL-LENGTH-M.
031400     MOVE WS-CARGA-PRECO             TO WL-LOAD-CODE.
031500*
031600     CALL "PBPL0902" USING WS-CALL-AREA-902.
031700*
031800     IF WL-RETORNO-902 = 2
031900         COMPUTE WS-PRECO-BASE ROUNDED =
032000                 WS-COMPRIMENTO-M * WS-LARGURA-M * 4000.
032100     ELSE
032200         MOVE WL-PRECO                TO WS-PRECO-BASE
032300     END-IF.
032400*
032500 P300-FIM.
032600*
032700 P400-RATEIA-E-SOBRETAXA.
032800*
032900     COMPUTE WS-PRECO-RATEADO ROUNDED =
033000             WS-PRECO-BASE * WS-LARGURA-M / 1.2.
033100*
033200     COMPUTE WS-SOBRETAXA-CORTE ROUNDED =
033300             (WS-QTD-CORTES-LONG * 460.00 * WS-COMPRIMENTO-M) +
033400             (WS-QTD-CORTES-TRANS * 1200.00).
033500*
033600     ADD WS-PRECO-RATEADO WS-SOBRETAXA-CORTE
033700                             GIVING WS-PRECO-UNITARIO.
033800*
033900 P400-FIM.
034000*
034100 P500-CALCULA-PESO.
034200*
034300     COMPUTE WS-PESO-UNITARIO-KG ROUNDED =
034400             WS-COMPRIMENTO-M * WS-LARGURA-M * 0.22 * 2400.
034500*
034600 P500-FIM.
034700*
034800 P600-MONTA-NOME.
034900*
035000     COMPUTE WS-NOME-COMPR ROUNDED = WS-ORD-LENGTH-CM / 10.
035100     COMPUTE WS-NOME-LARG  ROUNDED = WS-ORD-WIDTH-MM / 100.
035200     MOVE WS-ORD-LOAD-CODE           TO WS-NOME-CARGA.
035300*
035400 P600-FIM.
035500*
035600 P650-GRAVA-LINHA.
035700*
035800     MOVE WS-PRECO-UNITARIO           TO WS-PRE-INTEIRO.
035900*
036000     MOVE WS-SEQ-LINHA               TO WS-DET-SEQ.
036100     MOVE WS-NOME-PLACA               TO WS-DET-NOME.
036200     MOVE WS-ORD-QTY                  TO WS-DET-QTD.
036300     MOVE WS-PESO-UNITARIO-KG          TO WS-DET-PESO.
036400     MOVE WS-PRECO-UNITARIO            TO WS-DET-PRECO.
036500     MOVE WS-SOMA-LINHA                TO WS-DET-SOMA.
036600*
036700     WRITE REG-OFERRPT                 FROM WS-DET-LINHA.
036800*
036900 P650-FIM.
037000*
037100 P800-GRAVA-RODAPE.
037200*
037300     MOVE WS-TOTAL-QTY                 TO WS-ROD-QTY.
037400     WRITE REG-OFERRPT                 FROM WS-LST-RODAPE-1.
037500*
037600     MOVE WS-SUBTOTAL                  TO WS-ROD-SUBTOTAL.
037700     WRITE REG-OFERRPT                 FROM WS-LST-RODAPE-2.
037800*
037900     COMPUTE WS-VALOR-IVA ROUNDED = WS-SUBTOTAL * 0.20.
038000     MOVE WS-VALOR-IVA                 TO WS-ROD-IVA.
038100     WRITE REG-OFERRPT                 FROM WS-LST-RODAPE-3.
038200*
038300     ADD WS-SUBTOTAL WS-VALOR-IVA GIVING WS-TOTAL-GERAL.
038400     MOVE WS-TOTAL-GERAL                TO WS-ROD-TOTAL.
038500     WRITE REG-OFERRPT                  FROM WS-LST-RODAPE-4.
038600*
038700 P800-FIM.
038800*
038900 P900-FIM.
039000     CLOSE   ORDERS
039100             OFERRPT.
039200     GOBACK.
039300 END PROGRAM PBPL0700.
