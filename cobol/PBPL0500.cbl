000100******************************************************************
000200* Author: V. MARQUES
000300* Date: 09/06/1995
000400* Purpose: MONTA O PLANO DE PRODUCAO DO DIA SEGUINTE PARA AS
000500*          TRES PISTAS DE 101 M, A PARTIR DO INVENTARIO DE
000600*          PLACAS (ARQUIVO PLATES). SOMENTE PLACAS DE LARGURA
000700*          1200 MM E CARGA MINIMA 8 ENTRAM NO PLANO. AS PLACAS
000800*          SAO AGRUPADAS PELA SERIE DE ARMACAO (8.0, 6.0, 4.0,
000900*          NESTA ORDEM FIXA, UMA SERIE POR PISTA), ORDENADAS
001000*          PELA SEMANA DE FORMACAO (URGENCIA) E ENCAIXADAS UMA
001100*          FILEIRA DE 3 PLACAS POR VEZ ATE A PRIMEIRA QUE NAO
001200*          COUBER NOS 101 M. GRAVA A SECAO 3 DO RELATORIO
001300*          PLANRPT.
001400* Alterações: 09/06/1995 - VMARQUES   - VERSAO ORIGINAL.
001500*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001600*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001700*             17/05/2001 - V.MARQUES  - CHAMADO 3390
001800*             PASSOU A EXIGIR CARGA MINIMA 8 PARA ENTRAR NO
001900*             PLANO (ANTES QUALQUER CARGA ENTRAVA).
002000*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002100*             PLANRPT CONTINUA EM EXTEND (SECOES 1 E 2 JA
002200*             GRAVADAS PELO PBPL0300 E PBPL0400).
002300******************************************************************
002400*-----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.    PBPL0500.
002800 AUTHOR.        V. MARQUES.
002900 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
003000 DATE-WRITTEN.  09/06/1995.
003100 DATE-COMPILED. 09/11/2005.
003200 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------------
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT PLATES ASSIGN TO "PLATES"
004400          ORGANIZATION   IS LINE SEQUENTIAL
004500          ACCESS         IS SEQUENTIAL
004600          FILE STATUS    IS WS-FS-PLATES.
004700*
004800     SELECT PLANRPT ASSIGN TO "PLANRPT"
004900          ORGANIZATION   IS LINE SEQUENTIAL
005000          ACCESS         IS SEQUENTIAL
005100          FILE STATUS    IS WS-FS-PLANRPT.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600*
005700 FD PLATES.
005800     COPY "PLTREC.CPY".
005900*
006000 FD PLANRPT.
006100 01 REG-PLANRPT                   PIC X(132).
006200*-----------------------------------------------------------------
006300 WORKING-STORAGE SECTION.
006400*-----------------------------------------------------------------
006500 01  WS-REG-PLACA.
006600     05 WS-PLT-MARKING             PIC X(20).
006700     05 WS-PLT-LENGTH-CM           PIC 9(04).
006800     05 WS-PLT-LENGTH-R REDEFINES WS-PLT-LENGTH-CM.
006900         10 WS-PLT-LEN-METROS      PIC 9(02).
007000         10 WS-PLT-LEN-CMRESTO     PIC 9(02).
007100     05 WS-PLT-WIDTH-MM            PIC 9(04).
007200     05 WS-PLT-LOAD-CODE           PIC 9(02).
007300     05 WS-PLT-REINF               PIC 9(02)V9.
007400     05 WS-PLT-WEEK                PIC 9(03).
007500     05 WS-PLT-CUSTOMER            PIC X(20).
007600     05 FILLER                     PIC X(24).
007700*
007800 77  WS-FS-PLATES                  PIC X(02).
007900     88 WS-FS-PLATES-OK            VALUE "00".
008000*
008100 77  WS-FS-PLANRPT                 PIC X(02).
008200     88 WS-FS-PLANRPT-OK           VALUE "00".
008300*
008400 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
008500     88 FLAG-EOF                   VALUE "S".
008600*
008700 77  WS-COMPR-PISTA-M               PIC 9(03)V99 VALUE 101.00.
008800 77  WS-MAX-PLACAS                  PIC 9(05) COMP VALUE 05000.
008900 77  WS-MAX-GRUPO                   PIC 9(05) COMP VALUE 02000.
009000 77  WS-QTD-PLACAS                  PIC 9(05) COMP VALUE ZERO.
009100 77  WS-QTD-GRUPO                   PIC 9(05) COMP VALUE ZERO.
009200 77  WS-IND-PLACA                   PIC 9(05) COMP VALUE ZERO.
009300 77  WS-IND-PLACA2                  PIC 9(05) COMP VALUE ZERO.
009400 77  WS-IND-GRUPO                   PIC 9(03) COMP VALUE ZERO.
009500 77  WS-IND-TRILHA                  PIC 9(01) COMP VALUE ZERO.
009600 77  WS-SEM-MENOR                   PIC 9(03) COMP VALUE ZERO.
009700 77  WS-SEM-MENOR-IND                PIC 9(05) COMP VALUE ZERO.
009800 77  WS-COBERTO-M                   PIC 9(03)V99 VALUE ZERO.
009900 77  WS-PARA                        PIC X(01) VALUE "N".
010000     88 PAROU-FILEIRA                VALUE "S".
010100 77  WS-UNIT-WEIGHT-KG               PIC 9(05)V9 VALUE ZERO.
010200 77  WS-ROW-WEIGHT-KG                PIC 9(05)V9 VALUE ZERO.
010300 77  WS-TOT-PLACAS-GERAL             PIC 9(05) COMP VALUE ZERO.
010400 77  WS-TOT-COBERTO-GERAL            PIC 9(04)V99 VALUE ZERO.
010500 77  WS-QTD-FILEIRAS                  PIC 9(03) COMP VALUE ZERO.
010600 77  WS-TENTA-COBERTO-M               PIC 9(03)V99 VALUE ZERO.
010700*
010800 01  WS-GRP-SWAP-AUX.
010900     05 WS-SWAP-MARKING          PIC X(20).
011000     05 WS-SWAP-LENGTH-CM        PIC 9(04).
011100     05 WS-SWAP-WEEK             PIC 9(03).
011200     05 WS-SWAP-CUSTOMER         PIC X(20).
011300     05 FILLER                  PIC X(09).
011400*-----------------------------------------------------------------
011500*    PLACAS DE 1200 MM E CARGA >= 8 FILTRADAS DO ARQUIVO PLATES.
011600*-----------------------------------------------------------------
011700 01  TABELA-PLACAS.
011800     05 TAB-PLC OCCURS 5000 TIMES INDEXED BY IDX-PLC.
011900         10 TAB-PLC-MARKING          PIC X(20).
012000         10 TAB-PLC-LENGTH-CM        PIC 9(04).
012100         10 TAB-PLC-REINF            PIC 9(02)V9.
012200         10 TAB-PLC-REINF-R REDEFINES TAB-PLC-REINF.
012300             15 TAB-PLC-REINF-INT    PIC 9(02).
012400             15 TAB-PLC-REINF-DEC    PIC 9(01).
012500         10 TAB-PLC-WEEK             PIC 9(03).
012600         10 TAB-PLC-CUSTOMER         PIC X(20).
012700         10 FILLER                  PIC X(09).
012800*-----------------------------------------------------------------
012900*    PLACAS DA SERIE DE ARMACAO CORRENTE, JA ORDENADAS POR
013000*    SEMANA DE FORMACAO ASCENDENTE.
013100*-----------------------------------------------------------------
013200 01  TABELA-GRUPO.
013300     05 TAB-GRP OCCURS 2000 TIMES INDEXED BY IDX-GRP.
013400         10 TAB-GRP-MARKING          PIC X(20).
013500         10 TAB-GRP-LENGTH-CM        PIC 9(04).
013600         10 TAB-GRP-LEN-R REDEFINES TAB-GRP-LENGTH-CM.
013700             15 TAB-GRP-LEN-METROS   PIC 9(02).
013800             15 TAB-GRP-LEN-CMRESTO  PIC 9(02).
013900         10 TAB-GRP-WEEK             PIC 9(03).
014000         10 TAB-GRP-CUSTOMER         PIC X(20).
014100         10 FILLER                  PIC X(09).
014200*-----------------------------------------------------------------
014300 01  TABELA-SERIES.
014400     05 TAB-SER OCCURS 3 TIMES.
014500         10 TAB-SER-REINF            PIC 9(02)V9.
014600         10 TAB-SER-NOME             PIC X(08).
014650         10 FILLER                  PIC X(04).
014700*-----------------------------------------------------------------
014800 01  WS-LINHAS-RELATORIO.
014900     03 WS-LST-CAB-1.
015000         05 FILLER   PIC X(01) VALUE SPACES.
015100         05 FILLER   PIC X(60) VALUE
015200             "PBPL0500 - PLANO DE PRODUCAO DO DIA SEGUINTE".
015300         05 FILLER   PIC X(71) VALUE SPACES.
015400*
015500     03 WS-LST-CAB-TRILHA.
015600         05 FILLER       PIC X(01) VALUE SPACES.
015700         05 FILLER       PIC X(08) VALUE "PISTA".
015800         05 WS-CAB-TRI-NUM PIC 9 VALUE ZERO.
015900         05 FILLER       PIC X(04) VALUE SPACES.
016000         05 FILLER       PIC X(10) VALUE "SERIE ARM.".
016100         05 WS-CAB-TRI-SER PIC Z9.9 VALUE ZERO.
016200         05 FILLER       PIC X(104) VALUE SPACES.
016300*
016400     03 WS-DET-FILEIRA.
016500         05 FILLER           PIC X(01) VALUE SPACES.
016600         05 WS-DET-MARKING    PIC X(20) VALUE SPACES.
016700         05 FILLER           PIC X(02) VALUE SPACES.
016800         05 WS-DET-CUSTOMER   PIC X(20) VALUE SPACES.
016900         05 FILLER           PIC X(02) VALUE SPACES.
017000         05 WS-DET-SEMANA     PIC ZZ9 VALUE ZERO.
017100         05 FILLER           PIC X(04) VALUE SPACES.
017200         05 WS-DET-QTD-FIL    PIC 9 VALUE ZERO.
017300         05 FILLER           PIC X(04) VALUE SPACES.
017400         05 WS-DET-PESO-FIL   PIC ZZZZ9.9 VALUE ZERO.
017500         05 FILLER           PIC X(68) VALUE SPACES.
017600*
017700     03 WS-LST-SUBTOTAL.
017800         05 FILLER               PIC X(01) VALUE SPACES.
017900         05 FILLER               PIC X(18) VALUE
018000             "PLACAS NA PISTA: ".
018100         05 WS-SUB-PLACAS         PIC ZZZ9 VALUE ZERO.
018200         05 FILLER               PIC X(04) VALUE SPACES.
018300         05 FILLER               PIC X(14) VALUE
018400             "COBERTO (M): ".
018500         05 WS-SUB-COBERTO        PIC ZZ9.99 VALUE ZERO.
018600         05 FILLER               PIC X(04) VALUE SPACES.
018700         05 FILLER               PIC X(14) VALUE
018800             "SOBRA (M): ".
018900         05 WS-SUB-SOBRA          PIC ZZ9.99 VALUE ZERO.
019000         05 FILLER               PIC X(04) VALUE SPACES.
019100         05 FILLER               PIC X(16) VALUE
019200             "COBERTURA (%): ".
019300         05 WS-SUB-COBERTURA      PIC ZZ9.9 VALUE ZERO.
019400         05 FILLER               PIC X(37) VALUE SPACES.
019500*
019600     03 WS-LST-TOTAL-GERAL.
019700         05 FILLER               PIC X(01) VALUE SPACES.
019800         05 FILLER               PIC X(24) VALUE
019900             "TOTAL GERAL - PLACAS: ".
020000         05 WS-TOT-GER-PLACAS     PIC ZZZZ9 VALUE ZERO.
020100         05 FILLER               PIC X(05) VALUE SPACES.
020200         05 FILLER               PIC X(20) VALUE
020300             "COBERTO (M): ".
020400         05 WS-TOT-GER-COBERTO    PIC ZZZ9.99 VALUE ZERO.
020500         05 FILLER               PIC X(70) VALUE SPACES.
020600*-----------------------------------------------------------------
020700 PROCEDURE DIVISION.
020800*-----------------------------------------------------------------
020900 MAIN-PROCEDURE.
021000*
021100     PERFORM P100-INICIALIZA THRU P100-FIM.
021200*
021300     PERFORM P200-LE-PLACAS THRU P200-FIM.
021400*
021500     MOVE ZERO                TO WS-TOT-PLACAS-GERAL
021600                                  WS-TOT-COBERTO-GERAL.
021700*
021800     WRITE REG-PLANRPT        FROM WS-LST-CAB-1.
021900*
022000     PERFORM P300-PROCESSA-TRILHA THRU P300-FIM
022100         VARYING WS-IND-TRILHA FROM 1 BY 1
022200             UNTIL WS-IND-TRILHA > 3.
022300*
022400     PERFORM P800-GRAVA-TOTAL-GERAL THRU P800-FIM.
022500*
022600     PERFORM P900-FIM.
022700*
022800 P100-INICIALIZA.
022900*
023000     OPEN INPUT PLATES.
023100*
023200     IF NOT WS-FS-PLATES-OK
023300         DISPLAY "PBPL0500 - ERRO ABRINDO PLATES. FS: "
023400                 WS-FS-PLATES
023500         PERFORM P900-FIM
023600     END-IF.
023700*
023800     OPEN EXTEND PLANRPT.
023900*
024000     IF NOT WS-FS-PLANRPT-OK
024100         DISPLAY "PBPL0500 - ERRO ABRINDO PLANRPT. FS: "
024200                 WS-FS-PLANRPT
024300         PERFORM P900-FIM
024400     END-IF.
024500*
024600     MOVE 08.0   TO TAB-SER-REINF(1).
024700     MOVE "PISTA 1" TO TAB-SER-NOME(1).
024800     MOVE 06.0   TO TAB-SER-REINF(2).
024900     MOVE "PISTA 2" TO TAB-SER-NOME(2).
025000     MOVE 04.0   TO TAB-SER-REINF(3).
025100     MOVE "PISTA 3" TO TAB-SER-NOME(3).
025200*
025300     MOVE ZERO   TO WS-QTD-PLACAS.
025400*
025500 P100-FIM.
025600*
025700 P200-LE-PLACAS.
025800*
025900     PERFORM P210-LE-UMA-PLACA THRU P210-FIM UNTIL FLAG-EOF.
026000*
026100     CLOSE PLATES.
026200*
026300 P200-FIM.
026400*
026500 P210-LE-UMA-PLACA.
026600*
026700     READ PLATES INTO WS-REG-PLACA
026800         AT END
026900             SET FLAG-EOF          TO TRUE
027000         NOT AT END
027100             IF WS-PLT-WIDTH-MM = 1200 AND
027200                WS-PLT-LOAD-CODE >= 08
027300                 PERFORM P220-GUARDA-PLACA THRU P220-FIM
027400             END-IF
027500     END-READ.
027600*
027700 P210-FIM.
027800*
027900 P220-GUARDA-PLACA.
028000*
028100     ADD 1                      TO WS-QTD-PLACAS.
028200*
028300     IF WS-QTD-PLACAS > WS-MAX-PLACAS
028400         DISPLAY "PBPL0500 - TABELA DE PLACAS CHEIA"
028500         SUBTRACT 1 FROM WS-QTD-PLACAS
028600     ELSE
028700         MOVE WS-PLT-MARKING     TO TAB-PLC-MARKING
028800                                     (WS-QTD-PLACAS)
028900         MOVE WS-PLT-LENGTH-CM   TO TAB-PLC-LENGTH-CM
029000                                     (WS-QTD-PLACAS)
029100         MOVE WS-PLT-REINF       TO TAB-PLC-REINF
029200                                     (WS-QTD-PLACAS)
029300         MOVE WS-PLT-WEEK        TO TAB-PLC-WEEK
029400                                     (WS-QTD-PLACAS)
029500         MOVE WS-PLT-CUSTOMER    TO TAB-PLC-CUSTOMER
029600                                     (WS-QTD-PLACAS)
029700     END-IF.
029800*
029900 P220-FIM.
030000*
030100 P300-PROCESSA-TRILHA.
030200*
030300     PERFORM P310-SELECIONA-GRUPO THRU P310-FIM.
030400*
030500     PERFORM P350-ORDENA-POR-SEMANA THRU P350-FIM.
030600*
030700     WRITE REG-PLANRPT       FROM WS-LST-CAB-1.
030800     MOVE WS-IND-TRILHA      TO WS-CAB-TRI-NUM.
030900     MOVE TAB-SER-REINF(WS-IND-TRILHA) TO WS-CAB-TRI-SER.
031000     WRITE REG-PLANRPT       FROM WS-LST-CAB-TRILHA.
031100*
031200     PERFORM P400-ENCAIXA-FILEIRAS THRU P400-FIM.
031300*
031400     PERFORM P700-GRAVA-SUBTOTAL THRU P700-FIM.
031500*
031600 P300-FIM.
031700*
031800*    SELECIONA, DA TABELA GERAL, AS PLACAS DA SERIE DE ARMACAO
031900*    DA PISTA CORRENTE.
032000 P310-SELECIONA-GRUPO.
032100*
032200     MOVE ZERO                TO WS-QTD-GRUPO.
032300*
032400     PERFORM P320-COPIA-SE-SERIE THRU P320-FIM
032500         VARYING WS-IND-PLACA FROM 1 BY 1
032600         UNTIL WS-IND-PLACA > WS-QTD-PLACAS.
032700*
032800 P310-FIM.
032900*
033000 P320-COPIA-SE-SERIE.
033100*
033200     IF TAB-PLC-REINF(WS-IND-PLACA) =
033300        TAB-SER-REINF(WS-IND-TRILHA)
033400         ADD 1                  TO WS-QTD-GRUPO
033500         IF WS-QTD-GRUPO <= WS-MAX-GRUPO
033600             MOVE TAB-PLC-MARKING(WS-IND-PLACA)
033700                                 TO TAB-GRP-MARKING(WS-QTD-GRUPO)
033800             MOVE TAB-PLC-LENGTH-CM(WS-IND-PLACA)
033900                                 TO TAB-GRP-LENGTH-CM
034000                                    (WS-QTD-GRUPO)
034100             MOVE TAB-PLC-WEEK(WS-IND-PLACA)
034200                                 TO TAB-GRP-WEEK(WS-QTD-GRUPO)
034300             MOVE TAB-PLC-CUSTOMER(WS-IND-PLACA)
034400                                 TO TAB-GRP-CUSTOMER
034500                                    (WS-QTD-GRUPO)
034600         END-IF
034700     END-IF.
034800*
034900 P320-FIM.
035000*
035100*    ORDENACAO POR SELECAO DA MENOR SEMANA RESTANTE (SEMANA
035200*    AUSENTE JA VEM GRAVADA COMO 999, VAI PARA O FINAL).
035300 P350-ORDENA-POR-SEMANA.
035400*
035500     PERFORM P355-SELECIONA-MENOR THRU P355-FIM
035600         VARYING WS-IND-GRUPO FROM 1 BY 1
035700         UNTIL WS-IND-GRUPO > WS-QTD-GRUPO.
035800*
035900 P350-FIM.
036000*
036100 P355-SELECIONA-MENOR.
036200*
036300     MOVE WS-IND-GRUPO           TO WS-SEM-MENOR-IND.
036400     MOVE TAB-GRP-WEEK(WS-IND-GRUPO) TO WS-SEM-MENOR.
036500*
036600     PERFORM P358-COMPARA-MENOR THRU P358-FIM
036700         VARYING WS-IND-PLACA2 FROM WS-IND-GRUPO BY 1
036800         UNTIL WS-IND-PLACA2 > WS-QTD-GRUPO.
036900*
037000     IF WS-SEM-MENOR-IND NOT = WS-IND-GRUPO
037100         MOVE TAB-GRP(WS-IND-GRUPO)       TO WS-GRP-SWAP-AUX
037200         MOVE TAB-GRP(WS-SEM-MENOR-IND)   TO TAB-GRP(WS-IND-GRUPO)
037300         MOVE WS-GRP-SWAP-AUX             TO TAB-GRP
037400                                              (WS-SEM-MENOR-IND)
037500     END-IF.
037600*
037700 P355-FIM.
037800*
037900 P358-COMPARA-MENOR.
038000*
038100     IF TAB-GRP-WEEK(WS-IND-PLACA2) < WS-SEM-MENOR
038200         MOVE TAB-GRP-WEEK(WS-IND-PLACA2) TO WS-SEM-MENOR
038300         MOVE WS-IND-PLACA2                TO WS-SEM-MENOR-IND
038400     END-IF.
038500*
038600 P358-FIM.
038700*
038800 P400-ENCAIXA-FILEIRAS.
038900*
039000     MOVE ZERO                 TO WS-COBERTO-M WS-QTD-FILEIRAS.
039100     MOVE "N"                  TO WS-PARA.
039200*
039300     PERFORM P410-TENTA-FILEIRA THRU P410-FIM
039400         VARYING WS-IND-GRUPO FROM 1 BY 1
039500         UNTIL WS-IND-GRUPO > WS-QTD-GRUPO OR PAROU-FILEIRA.
039600*
039700 P400-FIM.
039800*
039900 P410-TENTA-FILEIRA.
040000*
040100     COMPUTE WS-TENTA-COBERTO-M ROUNDED =
040200             WS-COBERTO-M + (TAB-GRP-LENGTH-CM(WS-IND-GRUPO)
040300                              / 100).
040400*
040500     IF WS-TENTA-COBERTO-M > WS-COMPR-PISTA-M
040600         SET PAROU-FILEIRA       TO TRUE
040700     ELSE
040800         MOVE WS-TENTA-COBERTO-M  TO WS-COBERTO-M
040900         ADD 1                    TO WS-QTD-FILEIRAS
041000         PERFORM P420-GRAVA-FILEIRA THRU P420-FIM
041100     END-IF.
041200*
041300 P410-FIM.
041400*
041500 P420-GRAVA-FILEIRA.
041600*
041700     MOVE 3                     TO WS-DET-QTD-FIL.
041800*
041900     COMPUTE WS-UNIT-WEIGHT-KG ROUNDED =
042000             (TAB-GRP-LENGTH-CM(WS-IND-GRUPO) / 100) *
042100             1.2 * 0.22 * 2400.
042200*
042300     COMPUTE WS-ROW-WEIGHT-KG ROUNDED = WS-UNIT-WEIGHT-KG * 3.
042400*
042500     MOVE TAB-GRP-MARKING(WS-IND-GRUPO)  TO WS-DET-MARKING.
042600     MOVE TAB-GRP-CUSTOMER(WS-IND-GRUPO) TO WS-DET-CUSTOMER.
042700     MOVE TAB-GRP-WEEK(WS-IND-GRUPO)     TO WS-DET-SEMANA.
042800     MOVE WS-ROW-WEIGHT-KG                TO WS-DET-PESO-FIL.
042900*
043000     WRITE REG-PLANRPT          FROM WS-DET-FILEIRA.
043100*
043200 P420-FIM.
043300*
043400 P700-GRAVA-SUBTOTAL.
043500*
043600     COMPUTE WS-SUB-PLACAS = WS-QTD-FILEIRAS * 3.
043700     MOVE WS-COBERTO-M          TO WS-SUB-COBERTO.
043800     COMPUTE WS-SUB-SOBRA ROUNDED =
043900             WS-COMPR-PISTA-M - WS-COBERTO-M.
044000     COMPUTE WS-SUB-COBERTURA ROUNDED =
044100             WS-COBERTO-M * 100 / WS-COMPR-PISTA-M.
044200*
044300     WRITE REG-PLANRPT          FROM WS-LST-SUBTOTAL.
044400*
044500     ADD WS-SUB-PLACAS           TO WS-TOT-PLACAS-GERAL.
044600     ADD WS-COBERTO-M            TO WS-TOT-COBERTO-GERAL.
044700*
044800 P700-FIM.
044900*
045000 P800-GRAVA-TOTAL-GERAL.
045100*
045200     MOVE WS-TOT-PLACAS-GERAL   TO WS-TOT-GER-PLACAS.
045300     MOVE WS-TOT-COBERTO-GERAL  TO WS-TOT-GER-COBERTO.
045400     WRITE REG-PLANRPT          FROM WS-LST-TOTAL-GERAL.
045500*
045600 P800-FIM.
045700*
045800 P900-FIM.
045900     CLOSE   PLANRPT.
046000     GOBACK.
046100 END PROGRAM PBPL0500.
