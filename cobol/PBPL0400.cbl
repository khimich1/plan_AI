000100******************************************************************
000200* Author: M. SOUZA
000300* Date: 22/03/1994
000400* Purpose: EMPACOTA AS PECAS JA CLASSIFICADAS (ARQUIVO PCSWORK)
000500*          NAS PISTAS DE CURA DE 9,88 M, PELO METODO DO MAIOR
000600*          PEDACO PRIMEIRO (FIRST FIT DECREASING). AS PECAS DA
000700*          FAIXA 1200 (SEM CORTE) E AS DEMAIS FAIXAS ABAIXO DE
000800*          1200 SAO EXPANDIDAS PEDACO A PEDACO, ORDENADAS PELO
000900*          COMPRIMENTO DECRESCENTE, E ENCAIXADAS NA PRIMEIRA
001000*          PISTA COM ESPACO LIVRE SUFICIENTE. GRAVA A SECAO 2
001100*          DO RELATORIO PLANRPT, COM A SOBRA DE CADA PISTA E A
001200*          ESTATISTICA GERAL DO LOTE (METROS OCUPADOS, METROS DE
001300*          SOBRA E APROVEITAMENTO) AO FINAL DO EMPACOTAMENTO.
001400* Alterações: 22/03/1994 - MSOUZA     - VERSAO ORIGINAL.
001500*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001600*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001700*             06/02/2003 - R.ALMEIDA  - CHAMADO 4471
001800*             PASSOU A LER O ARQUIVO PCSWORK GRAVADO PELO
001900*             PBPL0100 EM VEZ DE RECEBER A LISTA POR COMMAREA.
002000*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002100*             PLANRPT CONTINUA EM EXTEND (SECAO 1 JA GRAVADA
002200*             PELO PBPL0300); AJUSTE NO CONTROLE DE PISTAS.
002300*             14/03/2006 - M.SOUZA    - CHAMADO 5612
002400*             A SECAO 2 SO DAVA O OCUPADO E O APROVEITAMENTO DE
002500*             CADA PISTA, O CONTROLE DE CURA PRECISAVA TAMBEM DA
002600*             SOBRA DE CADA PISTA E DO TOTAL GERAL DO LOTE.
002700*             INCLUIDO WS-DET-PISTA-LEFT NA LINHA DE DETALHE E
002800*             UMA SEGUNDA LINHA DE TOTAIS (WS-LST-TOTAIS-2) COM
002900*             METROS OCUPADOS, METROS DE SOBRA E APROVEITAMENTO
003000*             GERAL, CALCULADOS NA NOVA P420-CALCULA-TOTAIS.
003100******************************************************************
003200*-----------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400*-----------------------------------------------------------------
003500 PROGRAM-ID.    PBPL0400.
003600 AUTHOR.        M. SOUZA.
003700 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
003800 DATE-WRITTEN.  22/03/1994.
003900 DATE-COMPILED. 14/03/2006.
004000 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT PCSWORK ASSIGN TO "PCSWORK"
005200          ORGANIZATION   IS LINE SEQUENTIAL
005300          ACCESS         IS SEQUENTIAL
005400          FILE STATUS    IS WS-FS-PCSWORK.
005500*
005600     SELECT PLANRPT ASSIGN TO "PLANRPT"
005700          ORGANIZATION   IS LINE SEQUENTIAL
005800          ACCESS         IS SEQUENTIAL
005900          FILE STATUS    IS WS-FS-PLANRPT.
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200*-----------------------------------------------------------------
006300 FILE SECTION.
006400*
006500 FD PCSWORK.
006600     COPY "PCSWORK.CPY".
006700*
006800 FD PLANRPT.
006900 01 REG-PLANRPT                   PIC X(132).
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300 01  WS-REG-PECA.
007400     05 WS-PCW-BUCKET-ID           PIC X(04).
007500     05 WS-PCW-WIDTH-MM            PIC 9(04).
007600     05 WS-PCW-LENGTH-CM           PIC 9(04).
007700     05 WS-PCW-LENGTH-R REDEFINES WS-PCW-LENGTH-CM.
007800         10 WS-PCW-LENGTH-METROS   PIC 9(02).
007900         10 WS-PCW-LENGTH-CMRESTO  PIC 9(02).
008000     05 WS-PCW-QTY                 PIC 9(05).
008100     05 WS-PCW-CUT-FLAG            PIC 9(01).
008200     05 WS-PCW-REST-WIDTH-MM       PIC 9(04).
008300     05 FILLER                     PIC X(58).
008400*
008500 77  WS-FS-PCSWORK                 PIC X(02).
008600     88 WS-FS-PCSWORK-OK           VALUE "00".
008700*
008800 77  WS-FS-PLANRPT                 PIC X(02).
008900     88 WS-FS-PLANRPT-OK           VALUE "00".
009000*
009100 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
009200     88 FLAG-EOF                   VALUE "S".
009300*
009400 77  WS-COMPR-PISTA-CM             PIC 9(05) COMP VALUE 00988.
009500 77  WS-MAX-PECAS                  PIC 9(05) COMP VALUE 20000.
009600 77  WS-MAX-PISTAS                 PIC 9(05) COMP VALUE 02000.
009700 77  WS-QTD-PECAS                  PIC 9(05) COMP VALUE ZERO.
009800 77  WS-QTD-PISTAS                 PIC 9(05) COMP VALUE ZERO.
009900 77  WS-IND-PECA                   PIC 9(05) COMP VALUE ZERO.
010000 77  WS-IND-PECA2                  PIC 9(05) COMP VALUE ZERO.
010100 77  WS-IND-PISTA                  PIC 9(05) COMP VALUE ZERO.
010200 77  WS-ACHOU-PISTA                PIC X(01) VALUE "N".
010300     88 PISTA-ENCONTRADA           VALUE "S".
010400 77  WS-PECA-MAIOR-LEN             PIC 9(04) COMP VALUE ZERO.
010500 77  WS-PECA-MAIOR-IND             PIC 9(05) COMP VALUE ZERO.
010600 77  WS-ACUM-OCUPADO-CM            PIC 9(07) COMP VALUE ZERO.
010700*-----------------------------------------------------------------
010800*    LISTA DE PECAS INDIVIDUAIS, UMA LINHA POR PLACA FISICA,
010900*    EXPANDIDA A PARTIR DAS QUANTIDADES DO ARQUIVO PCSWORK.
011000*-----------------------------------------------------------------
011100 01  TABELA-PECAS.
011200     05 TAB-PCA OCCURS 20000 TIMES INDEXED BY IDX-PCA.
011300         10 TAB-PCA-LENGTH-CM       PIC 9(04).
011400         10 TAB-PCA-LEN-R REDEFINES TAB-PCA-LENGTH-CM.
011500             15 TAB-PCA-LEN-METROS  PIC 9(02).
011600             15 TAB-PCA-LEN-CMRESTO PIC 9(02).
011700         10 TAB-PCA-ALOCADA         PIC 9(01).
011800             88 TAB-PCA-JA-ALOCADA   VALUE 1.
011900             88 TAB-PCA-LIVRE        VALUE 0.
012000         10 FILLER                 PIC X(03).
012100*-----------------------------------------------------------------
012200*    UMA LINHA POR PISTA DE CURA ABERTA NESTE EMPACOTAMENTO.
012300*-----------------------------------------------------------------
012400 01  TABELA-PISTAS.
012500     05 TAB-PST OCCURS 2000 TIMES INDEXED BY IDX-PST.
012600         10 TAB-PST-OCUPADO-CM      PIC 9(05) COMP.
012700         10 TAB-PST-QTD-PECAS       PIC 9(03) COMP.
012800         10 FILLER                 PIC X(06).
012900*
013000 01  WS-OCUPADO-EDITADO.
013100     05 WS-OCU-CM-EDIT              PIC 9(05).
013200     05 WS-OCU-CM-R REDEFINES WS-OCU-CM-EDIT.
013300         10 WS-OCU-METROS           PIC 9(03).
013400         10 WS-OCU-CMRESTO          PIC 9(02).
013500     05 FILLER                      PIC X(10).
013600*-----------------------------------------------------------------
013700 01  WS-LINHAS-RELATORIO.
013800     03 WS-LST-CAB-1.
013900         05 FILLER   PIC X(01) VALUE SPACES.
014000         05 FILLER   PIC X(60) VALUE
014100             "PBPL0400 - EMPACOTAMENTO NAS PISTAS DE CURA".
014200         05 FILLER   PIC X(71) VALUE SPACES.
014300*
014400     03 WS-LST-CAB-2.
014500         05 FILLER   PIC X(01) VALUE SPACES.
014600         05 FILLER   PIC X(08) VALUE "PISTA".
014700         05 FILLER   PIC X(04) VALUE SPACES.
014800         05 FILLER   PIC X(08) VALUE "PECAS".
014900         05 FILLER   PIC X(04) VALUE SPACES.
015000         05 FILLER   PIC X(16) VALUE "OCUPADO (M)".
015100         05 FILLER   PIC X(04) VALUE SPACES.
015200         05 FILLER   PIC X(16) VALUE "APROVEITAMENTO".
015300         05 FILLER   PIC X(04) VALUE SPACES.
015400         05 FILLER   PIC X(16) VALUE "SOBRA (M)".
015500         05 FILLER   PIC X(51) VALUE SPACES.
015600*
015700     03 WS-DET-PISTA.
015800         05 FILLER          PIC X(01) VALUE SPACES.
015900         05 WS-DET-PISTA-NUM PIC ZZZ9 VALUE ZERO.
016000         05 FILLER          PIC X(08) VALUE SPACES.
016100         05 WS-DET-PISTA-QTD PIC ZZ9 VALUE ZERO.
016200         05 FILLER          PIC X(09) VALUE SPACES.
016300         05 WS-DET-PISTA-OCU PIC ZZ9.9 VALUE ZERO.
016400         05 FILLER          PIC X(14) VALUE SPACES.
016500         05 WS-DET-PISTA-APV PIC ZZ9.9 VALUE ZERO.
016600         05 FILLER          PIC X(01) VALUE "%".
016700         05 FILLER          PIC X(04) VALUE SPACES.
016800*        SOBRA DA PISTA (988 CM MENOS O OCUPADO), EM METROS.
016900         05 WS-DET-PISTA-LEFT PIC ZZ9.9 VALUE ZERO.
017000         05 FILLER          PIC X(73) VALUE SPACES.
017100*
017200     03 WS-LST-TOTAIS.
017300         05 FILLER              PIC X(01) VALUE SPACES.
017400         05 FILLER              PIC X(20) VALUE
017500             "PISTAS UTILIZADAS: ".
017600         05 WS-TOT-PISTAS        PIC ZZZ9 VALUE ZERO.
017700         05 FILLER              PIC X(05) VALUE SPACES.
017800         05 FILLER              PIC X(20) VALUE
017900             "PECAS EMPACOTADAS: ".
018000         05 WS-TOT-PECAS         PIC ZZZZZ VALUE ZERO.
018100         05 FILLER              PIC X(77) VALUE SPACES.
018200*
018300*        SEGUNDA LINHA DE TOTAIS DO LOTE: METROS OCUPADOS,
018400*        METROS DE SOBRA E APROVEITAMENTO GERAL DAS PISTAS
018500*        ABERTAS, CONFORME CHAMADO 5612 (CONTROLE DE CURA).
018600     03 WS-LST-TOTAIS-2.
018700         05 FILLER              PIC X(01) VALUE SPACES.
018800         05 FILLER              PIC X(20) VALUE
018900             "METROS OCUPADOS: ".
019000         05 WS-TOT-METROS-OCU    PIC ZZZZ9.9 VALUE ZERO.
019100         05 FILLER              PIC X(05) VALUE SPACES.
019200         05 FILLER              PIC X(20) VALUE
019300             "METROS DE SOBRA: ".
019400         05 WS-TOT-METROS-SOBRA  PIC ZZZZ9.9 VALUE ZERO.
019500         05 FILLER              PIC X(05) VALUE SPACES.
019600         05 FILLER              PIC X(22) VALUE
019700             "APROVEITAMENTO GERAL: ".
019800         05 WS-TOT-APV-GERAL     PIC ZZ9.9 VALUE ZERO.
019900         05 FILLER              PIC X(01) VALUE "%".
020000         05 FILLER              PIC X(39) VALUE SPACES.
020100*-----------------------------------------------------------------
020200 PROCEDURE DIVISION.
020300*-----------------------------------------------------------------
020400 MAIN-PROCEDURE.
020500*
020600     PERFORM P100-INICIALIZA THRU P100-FIM.
020700*
020800     PERFORM P200-MONTA-LISTA-PECAS THRU P200-FIM.
020900*
021000     PERFORM P300-EMPACOTA THRU P300-FIM.
021100*
021200     PERFORM P400-GRAVA-PLANRPT-2 THRU P400-FIM.
021300*
021400     PERFORM P900-FIM.
021500*
021600 P100-INICIALIZA.
021700*
021800     OPEN INPUT PCSWORK.
021900*
022000     IF NOT WS-FS-PCSWORK-OK
022100         DISPLAY "PBPL0400 - ERRO ABRINDO PCSWORK. FS: "
022200                 WS-FS-PCSWORK
022300         PERFORM P900-FIM
022400     END-IF.
022500*
022600     OPEN EXTEND PLANRPT.
022700*
022800     IF NOT WS-FS-PLANRPT-OK
022900         DISPLAY "PBPL0400 - ERRO ABRINDO PLANRPT. FS: "
023000                 WS-FS-PLANRPT
023100         PERFORM P900-FIM
023200     END-IF.
023300*
023400 P100-FIM.
023500*
023600 P200-MONTA-LISTA-PECAS.
023700*
023800     PERFORM P210-LE-PECA THRU P210-FIM UNTIL FLAG-EOF.
023900*
024000     PERFORM P250-ORDENA-DECRESCENTE THRU P250-FIM.
024100*
024200 P200-FIM.
024300*
024400 P210-LE-PECA.
024500*
024600     READ PCSWORK INTO WS-REG-PECA
024700         AT END
024800             SET FLAG-EOF          TO TRUE
024900         NOT AT END
025000             IF WS-PCW-BUCKET-ID NOT = "1080" AND
025100                WS-PCW-BUCKET-ID NOT = "1000"
025200                 PERFORM P220-EXPANDE-PECA THRU P220-FIM
025300                     VARYING WS-IND-PECA2 FROM 1 BY 1
025400                     UNTIL WS-IND-PECA2 > WS-PCW-QTY
025500             END-IF
025600     END-READ.
025700*
025800 P210-FIM.
025900*
026000 P220-EXPANDE-PECA.
026100*
026200     ADD 1                         TO WS-QTD-PECAS.
026300*
026400     IF WS-QTD-PECAS > WS-MAX-PECAS
026500         DISPLAY "PBPL0400 - LISTA DE PECAS CHEIA"
026600         SUBTRACT 1 FROM WS-QTD-PECAS
026700     ELSE
026800         MOVE WS-PCW-LENGTH-CM     TO TAB-PCA-LENGTH-CM
026900                                       (WS-QTD-PECAS)
027000         MOVE 0                    TO TAB-PCA-ALOCADA
027100                                       (WS-QTD-PECAS)
027200     END-IF.
027300*
027400 P220-FIM.
027500*
027600*    ORDENACAO POR SELECAO DO MAIOR COMPRIMENTO RESTANTE, PARA
027700*    MANTER O METODO DO MAIOR PEDACO PRIMEIRO (FIRST FIT
027800*    DECREASING) SEM PRECISAR DE UM ARQUIVO DE SORT.
027900 P250-ORDENA-DECRESCENTE.
028000*
028100     PERFORM P255-SELECIONA-MAIOR THRU P255-FIM
028200         VARYING WS-IND-PECA FROM 1 BY 1
028300         UNTIL WS-IND-PECA > WS-QTD-PECAS.
028400*
028500 P250-FIM.
028600*
028700 P255-SELECIONA-MAIOR.
028800*
028900     MOVE WS-IND-PECA              TO WS-PECA-MAIOR-IND.
029000     MOVE TAB-PCA-LENGTH-CM(WS-IND-PECA) TO WS-PECA-MAIOR-LEN.
029100*
029200     PERFORM P258-COMPARA-MAIOR THRU P258-FIM
029300         VARYING WS-IND-PECA2 FROM WS-IND-PECA BY 1
029400         UNTIL WS-IND-PECA2 > WS-QTD-PECAS.
029500*
029600     IF WS-PECA-MAIOR-IND NOT = WS-IND-PECA
029700         MOVE TAB-PCA-LENGTH-CM(WS-IND-PECA) TO WS-PCW-LENGTH-CM
029800         MOVE TAB-PCA-LENGTH-CM(WS-PECA-MAIOR-IND)
029900                                          TO TAB-PCA-LENGTH-CM
030000                                             (WS-IND-PECA)
030100         MOVE WS-PCW-LENGTH-CM            TO TAB-PCA-LENGTH-CM
030200                                              (WS-PECA-MAIOR-IND)
030300     END-IF.
030400*
030500 P255-FIM.
030600*
030700 P258-COMPARA-MAIOR.
030800*
030900     IF TAB-PCA-LENGTH-CM(WS-IND-PECA2) > WS-PECA-MAIOR-LEN
031000         MOVE TAB-PCA-LENGTH-CM(WS-IND-PECA2)
031100                                        TO WS-PECA-MAIOR-LEN
031200         MOVE WS-IND-PECA2              TO WS-PECA-MAIOR-IND
031300     END-IF.
031400*
031500 P258-FIM.
031600*
031700 P300-EMPACOTA.
031800*
031900     MOVE ZERO                    TO WS-QTD-PISTAS.
032000*
032100     PERFORM P310-ENCAIXA-PECA THRU P310-FIM
032200         VARYING WS-IND-PECA FROM 1 BY 1
032300         UNTIL WS-IND-PECA > WS-QTD-PECAS.
032400*
032500 P300-FIM.
032600*
032700 P310-ENCAIXA-PECA.
032800*
032900     PERFORM P320-PROCURA-PISTA THRU P320-FIM.
033000*
033100     IF NOT PISTA-ENCONTRADA
033200         ADD 1                      TO WS-QTD-PISTAS
033300         IF WS-QTD-PISTAS > WS-MAX-PISTAS
033400             DISPLAY "PBPL0400 - NUMERO DE PISTAS EXCEDIDO"
033500             SUBTRACT 1 FROM WS-QTD-PISTAS
033600             GO TO P310-FIM
033700         END-IF
033800         MOVE ZERO                  TO TAB-PST-OCUPADO-CM
033900                                        (WS-QTD-PISTAS)
034000         MOVE ZERO                  TO TAB-PST-QTD-PECAS
034100                                        (WS-QTD-PISTAS)
034200         MOVE WS-QTD-PISTAS          TO WS-IND-PISTA
034300     END-IF.
034400*
034500     ADD TAB-PCA-LENGTH-CM(WS-IND-PECA)
034600                            TO TAB-PST-OCUPADO-CM(WS-IND-PISTA).
034700     ADD 1                  TO TAB-PST-QTD-PECAS(WS-IND-PISTA).
034800*
034900 P310-FIM.
035000*
035100 P320-PROCURA-PISTA.
035200*
035300     MOVE "N"                      TO WS-ACHOU-PISTA.
035400     MOVE ZERO                     TO WS-IND-PISTA.
035500*
035600     PERFORM P325-COMPARA-PISTA THRU P325-FIM
035700         UNTIL WS-IND-PISTA = WS-QTD-PISTAS OR PISTA-ENCONTRADA.
035800*
035900 P320-FIM.
036000*
036100 P325-COMPARA-PISTA.
036200*
036300     ADD 1                         TO WS-IND-PISTA.
036400*
036500     IF TAB-PST-OCUPADO-CM(WS-IND-PISTA) +
036600        TAB-PCA-LENGTH-CM(WS-IND-PECA) <= WS-COMPR-PISTA-CM
036700         SET PISTA-ENCONTRADA       TO TRUE
036800     END-IF.
036900*
037000 P325-FIM.
037100*
037200 P400-GRAVA-PLANRPT-2.
037300*
037400     WRITE REG-PLANRPT      FROM WS-LST-CAB-1.
037500     WRITE REG-PLANRPT      FROM WS-LST-CAB-2.
037600*
037700     MOVE ZERO                    TO WS-ACUM-OCUPADO-CM.
037800     PERFORM P410-GRAVA-LINHA-PISTA THRU P410-FIM
037900         VARYING WS-IND-PISTA FROM 1 BY 1
038000         UNTIL WS-IND-PISTA > WS-QTD-PISTAS.
038100*
038200     MOVE WS-QTD-PISTAS            TO WS-TOT-PISTAS.
038300     MOVE WS-QTD-PECAS             TO WS-TOT-PECAS.
038400*
038500     WRITE REG-PLANRPT      FROM WS-LST-TOTAIS.
038600*
038700     PERFORM P420-CALCULA-TOTAIS THRU P420-FIM.
038800*
038900     WRITE REG-PLANRPT      FROM WS-LST-TOTAIS-2.
039000*
039100 P400-FIM.
039200*
039300 P410-GRAVA-LINHA-PISTA.
039400*
039500     MOVE WS-IND-PISTA             TO WS-DET-PISTA-NUM.
039600     MOVE TAB-PST-QTD-PECAS(WS-IND-PISTA) TO WS-DET-PISTA-QTD.
039700*
039800     COMPUTE WS-DET-PISTA-OCU ROUNDED =
039900             TAB-PST-OCUPADO-CM(WS-IND-PISTA) / 100.
040000*
040100     COMPUTE WS-DET-PISTA-APV ROUNDED =
040200             TAB-PST-OCUPADO-CM(WS-IND-PISTA) * 100 /
040300             WS-COMPR-PISTA-CM.
040400*
040500*        SOBRA DA PISTA: O QUE FICOU LIVRE DOS 988 CM, EM
040600*        METROS, PARA O CONTROLE DE CURA SABER QUANTO PERDEU
040700*        DE PISTA NAQUELA FAIXA. (CHAMADO 5612)
040800     COMPUTE WS-DET-PISTA-LEFT ROUNDED =
040900             (WS-COMPR-PISTA-CM - TAB-PST-OCUPADO-CM(WS-IND-PISTA))
041000             / 100.
041100*
041200     ADD TAB-PST-OCUPADO-CM(WS-IND-PISTA) TO WS-ACUM-OCUPADO-CM.
041300*
041400     WRITE REG-PLANRPT      FROM WS-DET-PISTA.
041500*
041600 P410-FIM.
041700*
041800*    ESTATISTICA GERAL DO LOTE: METROS OCUPADOS, METROS DE
041900*    SOBRA E APROVEITAMENTO, SOBRE O TOTAL DE PISTAS ABERTAS
042000*    (QTD-PISTAS X 9,88 M CADA). SE NENHUMA PISTA FOI ABERTA
042100*    (LOTE VAZIO) OS TOTAIS FICAM EM ZERO, SEM DIVIDIR POR ZERO.
042200 P420-CALCULA-TOTAIS.
042300*
042400     MOVE ZERO                    TO WS-TOT-METROS-OCU
042500                                      WS-TOT-METROS-SOBRA
042600                                      WS-TOT-APV-GERAL.
042700*
042800     IF WS-QTD-PISTAS > ZERO
042900         COMPUTE WS-TOT-METROS-OCU ROUNDED =
043000                 WS-ACUM-OCUPADO-CM / 100
043100*
043200         COMPUTE WS-TOT-METROS-SOBRA ROUNDED =
043300                 (WS-QTD-PISTAS * WS-COMPR-PISTA-CM -
043400                  WS-ACUM-OCUPADO-CM) / 100
043500*
043600         COMPUTE WS-TOT-APV-GERAL ROUNDED =
043700                 WS-ACUM-OCUPADO-CM * 100 /
043800                 (WS-QTD-PISTAS * WS-COMPR-PISTA-CM)
043900     END-IF.
044000*
044100 P420-FIM.
044200*
044300 P900-FIM.
044400     CLOSE   PCSWORK
044500             PLANRPT.
044600     GOBACK.
044700 END PROGRAM PBPL0400.
