000100******************************************************************
000200* Copybook ...: SIZREC
000300* Author .....: J. TEIXEIRA
000400* Date .......: 11/04/1990
000500* Purpose ....: LAYOUT DA TABELA DE FAIXAS DE DIMENSIONAMENTO
000600*               (ARQUIVO SIZES) - COMPRIMENTO MAXIMO ADMISSIVEL
000700*               POR CLASSE DE CARGA, USADO NA VALIDACAO DO PEDIDO.
000800* Alteracoes .: 30/08/1999 - V.MARQUES   - AJUSTE ANO 2000 (Y2K)
000900*               NENHUM CAMPO DE DATA NESTE REGISTRO.
001000******************************************************************
001100 01 SIZ-REG-FAIXA.
001200     05 SIZ-CHAVE-FAIXA.
001300         10 SIZ-LENGTH-MM              PIC 9(05).
001400         10 SIZ-LOAD-CLASS              PIC 9(03)V9.
001500     05 FILLER                        PIC X(71).
