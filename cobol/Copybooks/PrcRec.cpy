000100******************************************************************
000200* Copybook ...: PRCREC
000300* Author .....: J. TEIXEIRA
000400* Date .......: 11/04/1990
000500* Purpose ....: LAYOUT DA TABELA DE PRECOS (ARQUIVO PRICES)
000600*               PRECO POR METRO DE PLACA, POR COMPRIMENTO PADRAO
000700*               (DM) E CODIGO DE CARGA ADMISSIVEL.
000800* Alteracoes .: 30/08/1999 - V.MARQUES   - AJUSTE ANO 2000 (Y2K)
000900*               NENHUM CAMPO DE DATA NESTE REGISTRO.
001000*               22/09/2004 - R.ALMEIDA   - CHAMADO 5033
001100*               PRC-PRICE AMPLIADO PARA 7 INTEIROS, 2 DECIMAIS.
001200******************************************************************
001300 01 PRC-REG-PRECO.
001400     05 PRC-CHAVE-PRECO.
001500         10 PRC-LENGTH-DM              PIC 9(03).
001600         10 PRC-LOAD-CODE              PIC 9(02).
001700     05 PRC-PRICE                      PIC 9(07)V99.
001800     05 FILLER                        PIC X(66).
