000100******************************************************************
000200* Copybook ...: ORDREC
000300* Author .....: J. TEIXEIRA
000400* Date .......: 11/04/1990
000500* Purpose ....: LAYOUT DO PEDIDO DE PLACA (ARQUIVO ORDERS)
000600*               LARGURA, COMPRIMENTO, QUANTIDADE E CODIGO DE CARGA
000700*               INFORMADOS PELO CLIENTE NO PEDIDO DE PRODUCAO.
000800* Alteracoes .: 30/08/1999 - V.MARQUES   - AJUSTE ANO 2000 (Y2K)
000900*               NENHUM CAMPO DE DATA NESTE REGISTRO.
001000*               14/02/2003 - R.ALMEIDA   - CHAMADO 4471
001100*               CAMPO ORD-LOAD-CODE PASSOU DE 1 P/ 2 DIGITOS.
001200******************************************************************
001300 01 ORD-REG-PEDIDO.
001400     05 ORD-CHAVE-PEDIDO.
001500         10 ORD-WIDTH-MM              PIC 9(04).
001600         10 ORD-LENGTH-CM              PIC 9(04).
001700     05 ORD-QTY                       PIC 9(03).
001800     05 ORD-LOAD-CODE                 PIC 9(02).
001900     05 FILLER                        PIC X(67).
