000100******************************************************************
000200* Copybook ...: PLTREC
000300* Author .....: J. TEIXEIRA
000400* Date .......: 11/04/1990
000500* Purpose ....: LAYOUT DO ESTOQUE DE PLACAS PRONTAS (ARQUIVO
000600*               PLATES), USADO NO PLANEJAMENTO DA PISTA DO DIA
000700*               SEGUINTE - NOME, DIMENSOES, ARMACAO E SEMANA.
000800* Alteracoes .: 30/08/1999 - V.MARQUES   - AJUSTE ANO 2000 (Y2K)
000900*               NENHUM CAMPO DE DATA NESTE REGISTRO.
001000*               09/11/2005 - R.ALMEIDA   - CHAMADO 5501
001100*               ACRESCIDO PLT-WEEK (SEMANA DE FORMACAO) E
001200*               PLT-CUSTOMER PARA O RELATORIO DE PISTA.
001300******************************************************************
001400 01 PLT-REG-PLACA.
001500     05 PLT-MARKING                   PIC X(20).
001600     05 PLT-CHAVE-PLACA.
001700         10 PLT-LENGTH-CM              PIC 9(04).
001800         10 PLT-WIDTH-MM                PIC 9(04).
001900     05 PLT-LOAD-CODE                 PIC 9(02).
002000     05 PLT-REINF                     PIC 9(02)V9.
002100     05 PLT-WEEK                      PIC 9(03).
002200     05 PLT-CUSTOMER                  PIC X(20).
002300     05 FILLER                        PIC X(24).
