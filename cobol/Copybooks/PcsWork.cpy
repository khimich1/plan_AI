000100******************************************************************
000200* Copybook ...: PCSWORK
000300* Author .....: R. ALMEIDA
000400* Date .......: 06/02/2003
000500* Purpose ....: ARQUIVO DE TRABALHO GRAVADO PELO PBPL0100 COM AS
000600*               PECAS JA CLASSIFICADAS POR FAIXA DE LARGURA -
000700*               CONSUMIDO PELO PBPL0300 (PLANO DE CORTE) E PELO
000800*               PBPL0400 (EMPACOTAMENTO NA PISTA). UM REGISTRO
000900*               AQUI PODE REPRESENTAR UMA OU DUAS LINHAS DO
001000*               PEDIDO ORIGINAL, POR CAUSA DA REGRA DA PLACA DE
001100*               1500 MM (GERA LINHA 1200 E LINHA 320).
001200* Alteracoes .: CHAMADO 4471 - CRIACAO DESTE LAYOUT DE TRABALHO.
001300******************************************************************
001400 01 PCW-REG-PECA.
001500     05 PCW-BUCKET-ID                 PIC X(04).
001600     05 PCW-WIDTH-MM                  PIC 9(04).
001700     05 PCW-LENGTH-CM                 PIC 9(04).
001800     05 PCW-QTY                       PIC 9(05).
001900     05 PCW-CUT-FLAG                  PIC 9(01).
002000         88 PCW-TEM-CORTE              VALUE 1.
002100         88 PCW-SEM-CORTE              VALUE 0.
002200     05 PCW-REST-WIDTH-MM             PIC 9(04).
002300     05 FILLER                        PIC X(58).
