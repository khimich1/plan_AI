000100******************************************************************
000200* Author: J. TEIXEIRA
000300* Date: 15/04/1990
000400* Purpose: PROGRAMA CONTROLADOR DO JOB NOTURNO DE PLANEJAMENTO
000500*          DA PRODUCAO DE PLACAS PB. CHAMA, NESTA ORDEM, A
000600*          APURACAO DO PEDIDO, O PLANO DE CORTE, O EMPACOTAMENTO
000700*          NAS PISTAS, O PLANO DO DIA SEGUINTE, A VALIDACAO DOS
000800*          PEDIDOS E A OFERTA COMERCIAL. NAO ABRE NENHUM ARQUIVO
000900*          PROPRIO - SO EXIBE O BANNER E O RESUMO DO JOB.
001000* Alterações: 15/04/1990 - JTEIXEIRA  - VERSAO ORIGINAL, SO
001100*             CHAMAVA O PASSO DE APURACAO DO PEDIDO.
001200*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001300*             ROTINA NAO TRATA DATA DE NEGOCIO, SO GRAVA O
001400*             CABECALHO DO LOG. AJUSTADO O SECULO DA DATA.
001500*             06/02/2003 - R.ALMEIDA  - CHAMADO 4471 (JOB
001600*             PASSOU A SER DIVIDIDO EM VARIOS PASSOS).
001700*             22/09/2004 - R.ALMEIDA  - CHAMADO 5033
001800*             INCLUIDA A CHAMADA DO PBPL0700 (OFERTA COMERCIAL)
001900*             NO MESMO JOB, ANTES SO CORRIA A PARTE.
002000*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
002100*             INCLUIDA A CHAMADA DO PBPL0600 (VALIDACAO) ANTES
002200*             DA OFERTA, E O RESUMO FINAL DO JOB.
002300******************************************************************
002400*-----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.    PBPL0000.
002800 AUTHOR.        J. TEIXEIRA.
002900 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
003000 DATE-WRITTEN.  15/04/1990.
003100 DATE-COMPILED. 09/11/2005.
003200 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-DATA-JOB.
004500     05 WS-DATA-AAAAMMDD           PIC 9(08).
004600     05 WS-DATA-R REDEFINES WS-DATA-AAAAMMDD.
004700         10 WS-DATA-ANO             PIC 9(04).
004800         10 WS-DATA-MES             PIC 9(02).
004900         10 WS-DATA-DIA             PIC 9(02).
005000     05 FILLER                     PIC X(10).
005100*
005200 01  WS-HORA-JOB.
005300     05 WS-HORA-HHMMSS             PIC 9(06).
005400     05 WS-HORA-R REDEFINES WS-HORA-HHMMSS.
005500         10 WS-HORA-HH              PIC 9(02).
005600         10 WS-HORA-MM              PIC 9(02).
005700         10 WS-HORA-SS              PIC 9(02).
005800     05 FILLER                     PIC X(10).
005900*
006000 01  WS-PASSOS-JOB.
006100     05 WS-PASSO-ATUAL             PIC 9(02) COMP VALUE ZERO.
006200     05 WS-PASSO-ATUAL-R REDEFINES WS-PASSO-ATUAL.
006300         10 FILLER                  PIC 9(01).
006400         10 WS-PASSO-UNID           PIC 9(01).
006500     05 WS-TOTAL-PASSOS            PIC 9(02) COMP VALUE 06.
006600     05 FILLER                     PIC X(10).
006700*-----------------------------------------------------------------
006800 PROCEDURE DIVISION.
006900*-----------------------------------------------------------------
007000 MAIN-PROCEDURE.
007100*
007200     PERFORM P100-ABRE-JOB THRU P100-FIM.
007300*
007400     PERFORM P200-PASSO-APURACAO THRU P200-FIM.
007500     PERFORM P300-PASSO-CORTE THRU P300-FIM.
007600     PERFORM P400-PASSO-EMPACOTA THRU P400-FIM.
007700     PERFORM P500-PASSO-PLANO-DIA THRU P500-FIM.
007800     PERFORM P600-PASSO-VALIDACAO THRU P600-FIM.
007900     PERFORM P700-PASSO-OFERTA THRU P700-FIM.
008000*
008100     PERFORM P900-FECHA-JOB THRU P900-FIM.
008200*
008300     GOBACK.
008400*
008500 P100-ABRE-JOB.
008600*
008700     ACCEPT WS-DATA-AAAAMMDD        FROM DATE YYYYMMDD.
008800     ACCEPT WS-HORA-HHMMSS          FROM TIME.
008900*
009000     DISPLAY "****************************************".
009100     DISPLAY "* PBPL0000 - JOB DE PLANEJAMENTO DA PB   *".
009200     DISPLAY "* DATA: " WS-DATA-ANO "-" WS-DATA-MES
009300             "-" WS-DATA-DIA "  HORA: " WS-HORA-HH ":"
009400             WS-HORA-MM ":" WS-HORA-SS.
009500     DISPLAY "****************************************".
009600*
009700     MOVE ZERO                      TO WS-PASSO-ATUAL.
009800*
009900 P100-FIM.
010000*
010100 P200-PASSO-APURACAO.
010200*
010300     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
010400     DISPLAY "PBPL0000 -   APURACAO DO PEDIDO (PBPL0100)".
010500     CALL "PBPL0100".
010600*
010700 P200-FIM.
010800*
010900 P300-PASSO-CORTE.
011000*
011100     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
011200     DISPLAY "PBPL0000 -   PLANO DE CORTE (PBPL0300)".
011300     CALL "PBPL0300".
011400*
011500 P300-FIM.
011600*
011700 P400-PASSO-EMPACOTA.
011800*
011900     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
012000     DISPLAY "PBPL0000 -   EMPACOTAMENTO NAS PISTAS (PBPL0400)".
012100     CALL "PBPL0400".
012200*
012300 P400-FIM.
012400*
012500 P500-PASSO-PLANO-DIA.
012600*
012700     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
012800     DISPLAY "PBPL0000 -   PLANO DO DIA SEGUINTE (PBPL0500)".
012900     CALL "PBPL0500".
013000*
013100 P500-FIM.
013200*
013300 P600-PASSO-VALIDACAO.
013400*
013500     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
013600     DISPLAY "PBPL0000 -   VALIDACAO DOS PEDIDOS (PBPL0600)".
013700     CALL "PBPL0600".
013800*
013900 P600-FIM.
014000*
014100 P700-PASSO-OFERTA.
014200*
014300     PERFORM P910-ANUNCIA-PASSO THRU P910-FIM.
014400     DISPLAY "PBPL0000 -   OFERTA COMERCIAL (PBPL0700)".
014500     CALL "PBPL0700".
014600*
014700 P700-FIM.
014800*
014900 P900-FECHA-JOB.
015000*
015100     DISPLAY "****************************************".
015200     DISPLAY "* PBPL0000 - JOB CONCLUIDO - " WS-PASSO-ATUAL
015300             " DE " WS-TOTAL-PASSOS " PASSOS EXECUTADOS *".
015400     DISPLAY "****************************************".
015500*
015600 P900-FIM.
015700*
015800 P910-ANUNCIA-PASSO.
015900*
016000     ADD 1                          TO WS-PASSO-ATUAL.
016100*
016200 P910-FIM.
016300*
016400 END PROGRAM PBPL0000.
