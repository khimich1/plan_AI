000100******************************************************************
000200* Author: M. SOUZA
000300* Date: 14/02/1994
000400* Purpose: MONTA O PLANO DE CORTE LONGITUDINAL DA PLACA DE
000500*          1200 MM. LE O ARQUIVO DE TRABALHO PCSWORK (GRAVADO
000600*          PELO PBPL0100), MONTA A TABELA DE DEMANDA DAS FAIXAS
000700*          ABAIXO DE 1200 MM E APLICA O ALGORITMO DOS QUATRO
000800*          TIPOS DE CORTE PERMITIDOS, REAPROVEITANDO AS TIRAS
000900*          (RESTOS) JA PRODUZIDAS ANTES DE ABRIR UMA PLACA NOVA.
001000*          GRAVA A SECAO 1 DO RELATORIO PLANRPT.
001100* Alterações: 14/02/1994 - MSOUZA     - VERSAO ORIGINAL (TABELA
001200*             EM MEMORIA, SEM ARQUIVO DE TRABALHO).
001300*             30/08/1999 - V.MARQUES  - AJUSTE ANO 2000 (Y2K)
001400*             ROTINA NAO TRATA DATA, CONFIRMADO SEM ALTERACAO.
001500*             06/02/2003 - R.ALMEIDA  - CHAMADO 4471
001600*             PASSOU A LER O ARQUIVO PCSWORK GRAVADO PELO
001700*             PBPL0100 EM VEZ DE RECEBER A TABELA POR COMMAREA.
001800*             09/11/2005 - R.ALMEIDA  - CHAMADO 5501
001900*             PLANRPT ABERTO EM OUTPUT AQUI; PBPL0400 E PBPL0500
002000*             CONTINUAM O MESMO ARQUIVO EM EXTEND.
002100******************************************************************
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.    PBPL0300.
002600 AUTHOR.        M. SOUZA.
002700 INSTALLATION.  FABRICA DE PLACAS PB - SETOR DE PLANEJAMENTO.
002800 DATE-WRITTEN.  14/02/1994.
002900 DATE-COMPILED. 09/11/2005.
003000 SECURITY.      USO INTERNO - SETOR DE PLANEJAMENTO DA PRODUCAO.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT PCSWORK ASSIGN TO "PCSWORK"
004200          ORGANIZATION   IS LINE SEQUENTIAL
004300          ACCESS         IS SEQUENTIAL
004400          FILE STATUS    IS WS-FS-PCSWORK.
004500*
004600     SELECT PLANRPT ASSIGN TO "PLANRPT"
004700          ORGANIZATION   IS LINE SEQUENTIAL
004800          ACCESS         IS SEQUENTIAL
004900          FILE STATUS    IS WS-FS-PLANRPT.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*
005500 FD PCSWORK.
005600     COPY "PCSWORK.CPY".
005700*
005800 FD PLANRPT.
005900 01 REG-PLANRPT                   PIC X(132).
006000*-----------------------------------------------------------------
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300 01  WS-REG-PECA.
006400     05 WS-PCW-BUCKET-ID           PIC X(04).
006500     05 WS-PCW-WIDTH-MM            PIC 9(04).
006600     05 WS-PCW-LENGTH-CM           PIC 9(04).
006700     05 WS-PCW-QTY                 PIC 9(05).
006800     05 WS-PCW-CUT-FLAG            PIC 9(01).
006900     05 WS-PCW-REST-WIDTH-MM       PIC 9(04).
007000     05 FILLER                     PIC X(58).
007100*
007200 77  WS-FS-PCSWORK                 PIC X(02).
007300     88 WS-FS-PCSWORK-OK           VALUE "00".
007400*
007500 77  WS-FS-PLANRPT                 PIC X(02).
007600     88 WS-FS-PLANRPT-OK           VALUE "00".
007700*
007800 77  WS-FIM-DE-ARQUIVO             PIC X(01) VALUE "N".
007900     88 FLAG-EOF                   VALUE "S".
008000*
008100 77  WS-IND-DEM                    PIC 9(02) COMP VALUE ZERO.
008200 77  WS-IND-CUT                    PIC 9(01) COMP VALUE ZERO.
008300 77  WS-IND-UNID                   PIC 9(07) COMP VALUE ZERO.
008400 77  WS-ACHOU                      PIC X(01) VALUE "N".
008500     88 ENCONTROU                  VALUE "S".
008600*
008700*    POSICAO DA TABELA TAB-DEM (ANTES DE ORDENAR):
008800*    (1)0880 (2)0860 (3)0740 (4)0720 (5)0700
008900*    (6)0500 (7)0480 (8)0460 (9)0340 (10)0320
009000*-----------------------------------------------------------------
009100 01  TABELA-DEMANDA.
009200     05 TAB-DEM OCCURS 10 TIMES
009300                 DESCENDING KEY IS TAB-DEM-WIDTH.
009400         10 TAB-DEM-WIDTH           PIC 9(04).
009500         10 TAB-DEM-WIDTH-R REDEFINES TAB-DEM-WIDTH.
009600             15 TAB-DEM-WIDTH-CENT  PIC 9(02).
009700             15 TAB-DEM-WIDTH-DEZ   PIC 9(02).
009800         10 TAB-DEM-QTY             PIC 9(07) COMP.
009900         10 FILLER                  PIC X(05).
010000*-----------------------------------------------------------------
010100*    TIPOS DE CORTE PERMITIDOS DA PLACA DE 1200 MM
010200*-----------------------------------------------------------------
010300 01  TABELA-TIPOS-CORTE.
010400     05 TAB-CUT OCCURS 4 TIMES.
010500         10 TAB-CUT-ID              PIC X(08).
010600         10 TAB-CUT-MAIN-LO         PIC 9(04).
010700         10 TAB-CUT-MAIN-HI         PIC 9(04).
010800         10 TAB-CUT-REST-LO         PIC 9(04).
010900         10 TAB-CUT-REST-HI         PIC 9(04).
011000         10 TAB-CUT-QTY             PIC 9(05) COMP.
011100         10 TAB-CUT-REST-POOL       PIC 9(05) COMP.
011200         10 FILLER                  PIC X(04).
011300*-----------------------------------------------------------------
011400 01  WS-TOTAIS.
011500     05 WS-PLACAS-CORTADAS         PIC 9(07) COMP.
011600     05 WS-RESTOS-REAPROVEITADOS   PIC 9(07) COMP.
011700     05 WS-RESTOS-NAO-USADOS       PIC 9(07) COMP.
011800     05 WS-DEMANDA-NAO-ATENDIDA    PIC 9(07) COMP.
011900     05 FILLER                     PIC X(10).
012000*
012100 01  WS-RESUMO-EDITADO.
012200     05 WS-RES-PLACAS-ED           PIC 9(07).
012300     05 WS-RES-PLACAS-R REDEFINES WS-RES-PLACAS-ED.
012400         10 WS-RES-PLACAS-MILHAR   PIC 9(04).
012500         10 WS-RES-PLACAS-UNID     PIC 9(03).
012600     05 FILLER                     PIC X(10).
012700*-----------------------------------------------------------------
012800 01  WS-LARGURA-CORRENTE.
012900     05 WS-LARG-CENTENA            PIC 9(02).
013000     05 WS-LARG-DEZENA             PIC 9(02).
013100     05 WS-LARG-R REDEFINES WS-LARGURA-CORRENTE PIC 9(04).
013150     05 FILLER                    PIC X(02).
013200*-----------------------------------------------------------------
013300 01  WS-LINHAS-RELATORIO.
013400     03 WS-LST-CAB-1.
013500         05 FILLER   PIC X(01) VALUE SPACES.
013600         05 FILLER   PIC X(60) VALUE
013700             "PBPL0300 - PLANO DE CORTE DA PLACA DE 1200 MM".
013800         05 FILLER   PIC X(71) VALUE SPACES.
013900*
014000     03 WS-LST-CAB-2.
014100         05 FILLER   PIC X(01) VALUE SPACES.
014200         05 FILLER   PIC X(08) VALUE "TIPO".
014300         05 FILLER   PIC X(01) VALUE SPACES.
014400         05 FILLER   PIC X(06) VALUE "QTD".
014500         05 FILLER   PIC X(04) VALUE SPACES.
014600         05 FILLER   PIC X(20) VALUE "FAIXA PRINCIPAL(MM)".
014700         05 FILLER   PIC X(04) VALUE SPACES.
014800         05 FILLER   PIC X(20) VALUE "FAIXA DE RESTO (MM)".
014900         05 FILLER   PIC X(68) VALUE SPACES.
015000*
015100     03 WS-DET-CUT.
015200         05 FILLER          PIC X(01) VALUE SPACES.
015300         05 WS-DET-CUT-ID    PIC X(08) VALUE SPACES.
015400         05 FILLER          PIC X(01) VALUE SPACES.
015500         05 WS-DET-CUT-QTY   PIC ZZZZ9 VALUE ZERO.
015600         05 FILLER          PIC X(05) VALUE SPACES.
015700         05 WS-DET-MAIN-LO   PIC 9999 VALUE ZERO.
015800         05 FILLER          PIC X(03) VALUE " - ".
015900         05 WS-DET-MAIN-HI   PIC 9999 VALUE ZERO.
016000         05 FILLER          PIC X(09) VALUE SPACES.
016100         05 WS-DET-REST-LO   PIC 9999 VALUE ZERO.
016200         05 FILLER          PIC X(03) VALUE " - ".
016300         05 WS-DET-REST-HI   PIC 9999 VALUE ZERO.
016400         05 FILLER          PIC X(81) VALUE SPACES.
016500*
016600     03 WS-LST-TOTAIS.
016700         05 FILLER              PIC X(01) VALUE SPACES.
016800         05 FILLER              PIC X(20) VALUE
016900             "PLACAS CORTADAS: ".
017000         05 WS-TOT-PLACAS        PIC ZZZZ9 VALUE ZERO.
017100         05 FILLER              PIC X(05) VALUE SPACES.
017200         05 FILLER              PIC X(18) VALUE
017300             "RESTOS REUSADOS: ".
017400         05 WS-TOT-REUSADOS      PIC ZZZZ9 VALUE ZERO.
017500         05 FILLER              PIC X(05) VALUE SPACES.
017600         05 FILLER              PIC X(18) VALUE
017700             "RESTOS NAO USADOS: ".
017800         05 WS-TOT-NAO-USADOS    PIC ZZZZ9 VALUE ZERO.
017900         05 FILLER              PIC X(50) VALUE SPACES.
018000*-----------------------------------------------------------------
018100 PROCEDURE DIVISION.
018200*-----------------------------------------------------------------
018300 MAIN-PROCEDURE.
018400*
018500     PERFORM P100-INICIALIZA THRU P100-FIM.
018600*
018700     PERFORM P200-MONTA-DEMANDA THRU P200-FIM.
018800*
018900     PERFORM P300-OTIMIZA-CORTE THRU P300-FIM.
019000*
019100     PERFORM P400-GRAVA-PLANRPT-1 THRU P400-FIM.
019200*
019300     PERFORM P900-FIM.
019400*
019500 P100-INICIALIZA.
019600*
019700     OPEN INPUT PCSWORK.
019800*
019900     IF NOT WS-FS-PCSWORK-OK
020000         DISPLAY "PBPL0300 - ERRO ABRINDO PCSWORK. FS: "
020100                 WS-FS-PCSWORK
020200         PERFORM P900-FIM
020300     END-IF.
020400*
020500     OPEN OUTPUT PLANRPT.
020600*
020700     IF NOT WS-FS-PLANRPT-OK
020800         DISPLAY "PBPL0300 - ERRO ABRINDO PLANRPT. FS: "
020900                 WS-FS-PLANRPT
021000         PERFORM P900-FIM
021100     END-IF.
021200*
021300 P100-FIM.
021400*
021500 P200-MONTA-DEMANDA.
021600*
021700     PERFORM P205-INICIALIZA-DEMANDA THRU P205-FIM.
021800*
021900     PERFORM P210-LE-PECA THRU P210-FIM UNTIL FLAG-EOF.
022000*
022100     SORT TAB-DEM ON DESCENDING KEY TAB-DEM-WIDTH.
022200*
022300 P200-FIM.
022400*
022500 P205-INICIALIZA-DEMANDA.
022600*
022700     MOVE 0880  TO TAB-DEM-WIDTH(01).
022800     MOVE 0860  TO TAB-DEM-WIDTH(02).
022900     MOVE 0740  TO TAB-DEM-WIDTH(03).
023000     MOVE 0720  TO TAB-DEM-WIDTH(04).
023100     MOVE 0700  TO TAB-DEM-WIDTH(05).
023200     MOVE 0500  TO TAB-DEM-WIDTH(06).
023300     MOVE 0480  TO TAB-DEM-WIDTH(07).
023400     MOVE 0460  TO TAB-DEM-WIDTH(08).
023500     MOVE 0340  TO TAB-DEM-WIDTH(09).
023600     MOVE 0320  TO TAB-DEM-WIDTH(10).
023700*
023800     PERFORM P206-ZERA-DEMANDA THRU P206-FIM
023900         VARYING WS-IND-DEM FROM 1 BY 1 UNTIL WS-IND-DEM > 10.
024000*
024100 P205-FIM.
024200*
024300 P206-ZERA-DEMANDA.
024400*
024500     MOVE ZERO             TO TAB-DEM-QTY(WS-IND-DEM).
024600*
024700 P206-FIM.
024800*
024900 P210-LE-PECA.
025000*
025100     READ PCSWORK INTO WS-REG-PECA
025200         AT END
025300             SET FLAG-EOF          TO TRUE
025400         NOT AT END
025500             IF WS-PCW-BUCKET-ID NOT = "1200" AND
025600                WS-PCW-BUCKET-ID NOT = "1080" AND
025700                WS-PCW-BUCKET-ID NOT = "1000"
025800                 PERFORM P220-ACUMULA-DEMANDA THRU P220-FIM
025900             END-IF
026000     END-READ.
026100*
026200 P210-FIM.
026300*
026400 P220-ACUMULA-DEMANDA.
026500*
026600     MOVE ZERO             TO WS-IND-DEM.
026700*
026800     PERFORM P225-COMPARA-DEM THRU P225-FIM
026900         UNTIL WS-IND-DEM = 10 OR
027000               TAB-DEM-WIDTH(WS-IND-DEM) = WS-PCW-WIDTH-MM.
027100*
027200     ADD WS-PCW-QTY        TO TAB-DEM-QTY(WS-IND-DEM).
027300*
027400 P220-FIM.
027500*
027600 P225-COMPARA-DEM.
027700*
027800     ADD 1                 TO WS-IND-DEM.
027900*
028000 P225-FIM.
028100*
028200 P300-OTIMIZA-CORTE.
028300*
028400     PERFORM P305-INICIALIZA-TIPOS THRU P305-FIM.
028500*
028600     PERFORM P310-PROCESSA-FAIXA THRU P310-FIM
028700         VARYING WS-IND-DEM FROM 1 BY 1 UNTIL WS-IND-DEM > 10.
028800*
028900     MOVE ZERO             TO WS-PLACAS-CORTADAS
029000                               WS-RESTOS-NAO-USADOS.
029100*
029200     PERFORM P380-SOMA-TIPO THRU P380-FIM
029300         VARYING WS-IND-CUT FROM 1 BY 1 UNTIL WS-IND-CUT > 4.
029400*
029500 P300-FIM.
029600*
029700 P305-INICIALIZA-TIPOS.
029800*
029900     MOVE "CUT300"  TO TAB-CUT-ID(1).
030000     MOVE 0260      TO TAB-CUT-MAIN-LO(1).
030100     MOVE 0320      TO TAB-CUT-MAIN-HI(1).
030200     MOVE 0880      TO TAB-CUT-REST-LO(1).
030300     MOVE 0940      TO TAB-CUT-REST-HI(1).
030400*
030500     MOVE "CUT500"  TO TAB-CUT-ID(2).
030600     MOVE 0460      TO TAB-CUT-MAIN-LO(2).
030700     MOVE 0530      TO TAB-CUT-MAIN-HI(2).
030800     MOVE 0670      TO TAB-CUT-REST-LO(2).
030900     MOVE 0740      TO TAB-CUT-REST-HI(2).
031000*
031100     MOVE "CUT700"  TO TAB-CUT-ID(3).
031200     MOVE 0660      TO TAB-CUT-MAIN-LO(3).
031300     MOVE 0720      TO TAB-CUT-MAIN-HI(3).
031400     MOVE 0480      TO TAB-CUT-REST-LO(3).
031500     MOVE 0540      TO TAB-CUT-REST-HI(3).
031600*
031700     MOVE "CUT900"  TO TAB-CUT-ID(4).
031800     MOVE 0860      TO TAB-CUT-MAIN-LO(4).
031900     MOVE 0920      TO TAB-CUT-MAIN-HI(4).
032000     MOVE 0280      TO TAB-CUT-REST-LO(4).
032100     MOVE 0340      TO TAB-CUT-REST-HI(4).
032200*
032300     PERFORM P306-ZERA-TIPO THRU P306-FIM
032400         VARYING WS-IND-CUT FROM 1 BY 1 UNTIL WS-IND-CUT > 4.
032500*
032600     MOVE ZERO              TO WS-RESTOS-REAPROVEITADOS
032700                                WS-DEMANDA-NAO-ATENDIDA.
032800*
032900 P305-FIM.
033000*
033100 P306-ZERA-TIPO.
033200*
033300     MOVE ZERO             TO TAB-CUT-QTY(WS-IND-CUT)
033400                               TAB-CUT-REST-POOL(WS-IND-CUT).
033500*
033600 P306-FIM.
033700*
033800 P310-PROCESSA-FAIXA.
033900*
034000     IF TAB-DEM-QTY(WS-IND-DEM) > 0
034100         MOVE TAB-DEM-WIDTH(WS-IND-DEM) TO WS-LARGURA-CORRENTE
034200         PERFORM P320-PROCESSA-UNIDADE THRU P320-FIM
034300             VARYING WS-IND-UNID FROM 1 BY 1
034400             UNTIL WS-IND-UNID > TAB-DEM-QTY(WS-IND-DEM)
034500     END-IF.
034600*
034700 P310-FIM.
034800*
034900 P320-PROCESSA-UNIDADE.
035000*
035100*        --- PRIMEIRO TENTA UM RESTO JA PRODUZIDO ---
035200     PERFORM P330-PROCURA-TIPO-RESTO THRU P330-FIM.
035300*
035400     IF ENCONTROU AND TAB-CUT-REST-POOL(WS-IND-CUT) > 0
035500         SUBTRACT 1 FROM TAB-CUT-REST-POOL(WS-IND-CUT)
035600         ADD 1 TO WS-RESTOS-REAPROVEITADOS
035700     ELSE
035800*            --- SENAO, PROCURA O TIPO PELA FAIXA PRINCIPAL ---
035900         PERFORM P340-PROCURA-TIPO-MAIN THRU P340-FIM
036000         IF ENCONTROU
036100             ADD 1 TO TAB-CUT-QTY(WS-IND-CUT)
036200             ADD 1 TO TAB-CUT-REST-POOL(WS-IND-CUT)
036300         ELSE
036400             ADD 1 TO WS-DEMANDA-NAO-ATENDIDA
036500         END-IF
036600     END-IF.
036700*
036800 P320-FIM.
036900*
037000 P330-PROCURA-TIPO-RESTO.
037100*
037200     MOVE "N"               TO WS-ACHOU.
037300     MOVE ZERO              TO WS-IND-CUT.
037400*
037500     PERFORM P335-COMPARA-RESTO THRU P335-FIM
037600         UNTIL WS-IND-CUT = 4 OR ENCONTROU.
037700*
037800 P330-FIM.
037900*
038000 P335-COMPARA-RESTO.
038100*
038200     ADD 1                  TO WS-IND-CUT.
038300*
038400     IF WS-LARG-R >= TAB-CUT-REST-LO(WS-IND-CUT) AND
038500        WS-LARG-R <= TAB-CUT-REST-HI(WS-IND-CUT)
038600         SET ENCONTROU       TO TRUE
038700     END-IF.
038800*
038900 P335-FIM.
039000*
039100 P340-PROCURA-TIPO-MAIN.
039200*
039300     MOVE "N"               TO WS-ACHOU.
039400     MOVE ZERO              TO WS-IND-CUT.
039500*
039600     PERFORM P345-COMPARA-MAIN THRU P345-FIM
039700         UNTIL WS-IND-CUT = 4 OR ENCONTROU.
039800*
039900 P340-FIM.
040000*
040100 P345-COMPARA-MAIN.
040200*
040300     ADD 1                  TO WS-IND-CUT.
040400*
040500     IF WS-LARG-R >= TAB-CUT-MAIN-LO(WS-IND-CUT) AND
040600        WS-LARG-R <= TAB-CUT-MAIN-HI(WS-IND-CUT)
040700         SET ENCONTROU       TO TRUE
040800     END-IF.
040900*
041000 P345-FIM.
041100*
041200 P380-SOMA-TIPO.
041300*
041400     ADD TAB-CUT-QTY(WS-IND-CUT)      TO WS-PLACAS-CORTADAS.
041500     ADD TAB-CUT-REST-POOL(WS-IND-CUT) TO WS-RESTOS-NAO-USADOS.
041600*
041700 P380-FIM.
041800*
041900 P400-GRAVA-PLANRPT-1.
042000*
042100     WRITE REG-PLANRPT      FROM WS-LST-CAB-1.
042200     WRITE REG-PLANRPT      FROM WS-LST-CAB-2.
042300*
042400     PERFORM P410-GRAVA-LINHA-CUT THRU P410-FIM
042500         VARYING WS-IND-CUT FROM 1 BY 1 UNTIL WS-IND-CUT > 4.
042600*
042700     MOVE WS-PLACAS-CORTADAS          TO WS-TOT-PLACAS.
042800     MOVE WS-RESTOS-REAPROVEITADOS    TO WS-TOT-REUSADOS.
042900     MOVE WS-RESTOS-NAO-USADOS        TO WS-TOT-NAO-USADOS.
043000*
043100     WRITE REG-PLANRPT      FROM WS-LST-TOTAIS.
043200*
043300     IF WS-DEMANDA-NAO-ATENDIDA > 0
043400         DISPLAY "PBPL0300 - DEMANDA NAO ATENDIDA: "
043500                 WS-DEMANDA-NAO-ATENDIDA
043600     END-IF.
043700*
043800 P400-FIM.
043900*
044000 P410-GRAVA-LINHA-CUT.
044100*
044200     MOVE TAB-CUT-ID(WS-IND-CUT)      TO WS-DET-CUT-ID.
044300     MOVE TAB-CUT-QTY(WS-IND-CUT)     TO WS-DET-CUT-QTY.
044400     MOVE TAB-CUT-MAIN-LO(WS-IND-CUT) TO WS-DET-MAIN-LO.
044500     MOVE TAB-CUT-MAIN-HI(WS-IND-CUT) TO WS-DET-MAIN-HI.
044600     MOVE TAB-CUT-REST-LO(WS-IND-CUT) TO WS-DET-REST-LO.
044700     MOVE TAB-CUT-REST-HI(WS-IND-CUT) TO WS-DET-REST-HI.
044800*
044900     WRITE REG-PLANRPT      FROM WS-DET-CUT.
045000*
045100 P410-FIM.
045200*
045300 P900-FIM.
045400     CLOSE   PCSWORK
045500             PLANRPT.
045600     GOBACK.
045700 END PROGRAM PBPL0300.
